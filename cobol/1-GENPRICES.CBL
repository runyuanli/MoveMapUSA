000100******************************************************************
000200* Author: R. Mabry
000300* Date: 11/06/1986
000400* Purpose: COUNTY MEDIAN SALE PRICE EXTRACT
000500* Tectonics: cobc
000600******************************************************************
000700*  1-GENPRICES  --  CHANGE LOG
000800*  ------------------------------------------------------------
000900*  06/11/86  RM   0000  ORIGINAL PROGRAM.  BUILDS THE COUNTY      GP0000
001000*                       FIPS / MEDIAN-SALE-PRICE EXTRACT FROM
001100*                       THE MARKET-TRACKER FEED FOR THE ASSESSOR
001200*                       REFERENCE FILES RUN.
001300*  09/02/86  RM   0011  ADDED NAME/STATE FALLBACK LOOKUP AGAINST  GP0011
001400*                       CENSUS COUNTY REFERENCE TABLE WHEN FEED
001500*                       CARRIES NO FIPS COLUMN.
001600*  02/14/87  RM   0018  CITY-ALIAS REGISTRATION FOR VA/MO STYLE   GP0018
001700*                       INDEPENDENT CITY COUNTIES.
001800*  07/30/88  DLK  0024  CORRECTED PERIOD COMPARISON FOR FEEDS     GP0024
001900*                       WHOSE PERIOD TEXT IS NOT A TRUE CALENDAR
002000*                       DATE -- LEXICAL FALLBACK ADDED.
002100*  11/03/89  DLK  0029  PRICE ROUNDING CHANGED TO ROUND-HALF-UP   GP0029
002200*                       PER ASSESSOR REQUEST RQ-4471.
002300*  04/22/91  RM   0033  COUNTY-NAME NORMALIZATION STEPS FOR       GP0033
002400*                       PARISH/BOROUGH/CENSUS AREA EQUIVALENTS.
002500*  08/09/92  JFT  0037  DIACRITIC STRIP ADDED FOR SPANISH-NAMED   GP0037
002600*                       NEW MEXICO COUNTIES (DONA ANA, ETC).
002700*  01/18/94  JFT  0041  UNMATCHED COUNTY/STATE PAIRS NOW LOGGED   GP0041
002800*                       TO SYSOUT, FIRST OCCURRENCE ONLY.
002900*  06/05/95  RM   0046  SORTED OUTPUT VIA SORT/OUTPUT PROCEDURE   GP0046
003000*                       SO THE TSV HEADER LINE PRECEDES THE
003100*                       SORTED DATA ROWS.
003200*  10/01/96  WCB  0050  RUN-STATISTIC COUNTS ADDED (PROCESSED,    GP0050
003300*                       SKIPPED, DISTINCT FIPS WRITTEN).
003400*  09/14/98  WCB  0055  YEAR 2000 REVIEW -- PERIOD-YEAR FIELD     GP0055
003500*                       CONFIRMED PIC 9(04), NO 2-DIGIT YEAR
003600*                       WINDOWING ANYWHERE IN THIS PROGRAM.  NO
003700*                       CHANGE REQUIRED.
003800*  03/09/99  WCB  0057  LEAP-YEAR TEST CORRECTED FOR CENTURY      GP0057
003900*                       YEARS (YEAR 2000 ITSELF IS A LEAP YEAR).
004000*  05/02/01  PAH  0061  STATE-NAME TABLE EXPANDED TO INCLUDE      GP0061
004100*                       PUERTO RICO AS A 52ND ENTRY.
004200*  11/19/03  PAH  0065  "CITY COUNTY" / "COUNTY COUNTY" DOUBLE    GP0065
004300*                       SUBSTITUTION CLEANUP PER RQ-5920.
004400*  07/27/06  PAH  0070  REFERENCE TABLE HEADER CHECK TIGHTENED -- GP0070
004500*                       MUST BEGIN STATE|STATEFP|COUNTYFP.
004600*  02/14/08  PAH  0074  1602-STRIP-DIACRITICS REWRITTEN -- THE    GP0074
004700*                       OLD INLINE ACCENTED-LETTER LITERAL WAS
004800*                       DROPPING ITS LAST CHARACTER ON SOME
004900*                       COMPILERS.  NOW DRIVEN OFF DIACRITIC-
005000*                       TABLE, ONE X'..' HEX PAIR PER LETTER, SO
005100*                       THE SOURCE CARRIES NO ACCENTED BYTES.
005200*  09/03/09  PAH  0078  ABORT-SW AND CS-FOUND-SW PULLED OUT OF    GP0078
005300*                       THEIR GROUP ITEMS AND MADE STANDALONE
005400*                       77-LEVEL SWITCHES, SHOP STANDARD FOR A
005500*                       FLAG USED BY ITSELF.  NO LOGIC CHANGE.
005600*  04/12/10  PAH  0081  PH-COUNTY-COUNTY VALUE LITERAL RAN PAST   GP0081
005700*                       COL 72 -- CLOSING QUOTE AND PERIOD WERE
005800*                       SITTING IN THE TAG AREA, UNSEEN BY THE
005900*                       COMPILER.  MOVED THE VALUE CLAUSE TO A
006000*                       CONTINUATION LINE LIKE PH-CITY-BOROUGH.
006100*  09/20/10  PAH  0082  AUDITED EVERY PERFORM/GO-TO-EXIT PAIR IN  GP0082
006200*                       THE PROGRAM.  SEVERAL PARAGRAPHS GO TO
006300*                       THEIR OWN EXIT ON A SKIP/ERROR PATH BUT
006400*                       WERE ONLY PERFORMED PLAIN, SO THE SKIP
006500*                       FELL THROUGH INTO THE NEXT PARAGRAPH
006600*                       INSTEAD OF RETURNING.  ADDED THRU ON
006700*                       EVERY CALL SITE WHERE THIS APPLIED.
006800*  01/11/11  PAH  0083  1420-RESOLVE-FIPS-BY-NAME-STATE WAS       GP0083
006900*                       LOGGING THE UNMATCHED-PAIR TABLE AGAINST
007000*                       WHATEVER LOOKUP-KEY WAS LEFT OVER FROM
007100*                       THE LAST SUCCESSFUL MATCH WHEN THE STATE
007200*                       OR COUNTY NORMALIZED TO SPACES.  KEY IS
007300*                       NOW REBUILT FROM THE ROW'S OWN STATE AND
007400*                       COUNTY TEXT BEFORE EACH LOG CALL.
007500*  06/14/11  PAH  0084  DIACRITIC-TABLE WAS KEYED OFF SINGLE      GP0084
007600*                       LATIN-1 BYTES, BUT THE FEED IS UTF-8 --
007700*                       EVERY ACCENTED LETTER ARRIVES AS A 2-BYTE
007800*                       SEQUENCE AND INSPECT CONVERTING WAS ONLY
007900*                       REWRITING THE LEAD BYTE, LEAVING A STRAY
008000*                       CONTINUATION BYTE BEHIND (DONA ANA WAS
008100*                       COMING OUT WRONG).  TABLE AND 1602 REWORKED
008200*                       TO MATCH/COLLAPSE THE FULL 2-BYTE SEQUENCE.
008300*  06/14/11  PAH  0085  MF-MARKET-FIELDS (PERIOD-END, MEDIAN-     GP0085
008400*                       SALE-PRICE, REGION-FIPS, REGION-NAME,
008500*                       STATE-VALUE) AND MF-ROW-SKIP-SW WERE
008600*                       SITTING IN MKTFEED UNUSED.  1010 NOW
008700*                       LOADS THE LOGICAL FIELDS AS EACH COLUMN
008800*                       IS LOCATED, AND SETS/TESTS MF-ROW-SKIP-SW
008900*                       TO DRIVE THE ROWS-SKIPPED COUNT INSTEAD OF
009000*                       BUMPING IT DIRECTLY FROM 1010-ROW-SKIPPED.
009100*  07/05/11  PAH  0086  1311-CONVERT-ONE-CHAR ACCEPTED A LEADING  GP0086
009200*                       '-' ON A PRICE BUT THREW THE SIGN AWAY,
009300*                       SO A NEGATIVE PRICE PARSED AS ITS POSITIVE
009400*                       MAGNITUDE.  MEDIAN SALE PRICE HAS NO
009500*                       NEGATIVE CASE -- LEADING '-' NOW REJECTED
009600*                       LIKE ANY OTHER NON-DIGIT, ROW SKIPPED.
009700******************************************************************
009800 IDENTIFICATION DIVISION.
009900 PROGRAM-ID.    1-GENPRICES.
010000 AUTHOR.        R. MABRY.
010100 INSTALLATION.  COUNTY ASSESSOR DATA PROCESSING.
010200 DATE-WRITTEN.  06/11/1986.
010300 DATE-COMPILED.
010400 SECURITY.      UNCLASSIFIED - PRODUCTION BATCH.
010500******************************************************************
010600*  READS THE MARKET-TRACKER FEED (MKTFD), OPTIONALLY READS THE   *
010700*  CENSUS COUNTY REFERENCE TABLE (REFTB) WHEN THE FEED CARRIES   *
010800*  NO FIPS COLUMN, RESOLVES EVERY ROW TO A 5-DIGIT FIPS CODE,    *
010900*  KEEPS THE LATEST-PERIOD MEDIAN SALE PRICE PER FIPS, AND       *
011000*  WRITES THE SORTED FIPS/PRICE EXTRACT (PRCOUT) USED LATER BY   *
011100*  THE ASSESSOR REFERENCE-FILES REPORTING SUITE.                 *
011200******************************************************************
011300 ENVIRONMENT DIVISION.
011400 CONFIGURATION SECTION.
011500 SPECIAL-NAMES.
011600     C01 IS TOP-OF-FORM
011700     CLASS DIGIT-CLASS   IS '0' THRU '9'
011800     CLASS UPPER-CLASS   IS 'A' THRU 'Z'
011900     SWITCH UPSI-0 IS RERUN-SWITCH
012000         ON STATUS IS RERUN-REQUESTED
012100         OFF STATUS IS RERUN-NOT-REQUESTED.
012200 INPUT-OUTPUT SECTION.
012300 FILE-CONTROL.
012400
012500     SELECT MKTFD  ASSIGN TO MKTFEED
012600             ORGANIZATION LINE SEQUENTIAL
012700             FILE STATUS IS MKTFD-STATUS.
012800
012900     SELECT REFTB  ASSIGN TO REFCOUNTY
013000             ORGANIZATION LINE SEQUENTIAL
013100             FILE STATUS IS REFTB-STATUS.
013200
013300     SELECT PRCOUT ASSIGN TO PRICESOUT
013400             ORGANIZATION LINE SEQUENTIAL
013500             FILE STATUS IS PRCOUT-STATUS.
013600
013700     SELECT SRTWK  ASSIGN TO DISK.
013800
013900 DATA DIVISION.
014000 FILE SECTION.
014100
014200 FD  MKTFD.
014300 01  MKTFD-DATA.
014400     05  MF-FD-TEXT                   PIC X(2000).
014500     05  FILLER                       PIC X(0048).
014600
014700 FD  REFTB.
014800 01  REFTB-DATA.
014900     05  RC-FD-TEXT                   PIC X(200).
015000     05  FILLER                       PIC X(056).
015100
015200 FD  PRCOUT.
015300 01  PRCOUT-DATA.
015400     05  PO-FD-TEXT                   PIC X(80).
015500     05  FILLER                       PIC X(020).
015600
015700 SD  SRTWK.
015800 01  SRTWK-DATA.
015900     05  SW-FIPS-KEY                  PIC 9(05).
016000     05  SW-PRICE-TEXT                PIC X(80).
016100     05  FILLER                       PIC X(015).
016200
016300 WORKING-STORAGE SECTION.
016400
016500     COPY MKTFEED.
016600     COPY REFCNTY.
016700     COPY PRCOUT.
016800     COPY STATETAB.
016900
017000******************************************************************
017100*  STANDALONE RUN SWITCHES -- SHOP STANDARD 77-LEVEL SCRATCH.    *
017200******************************************************************
017300 77  ABORT-SW                      PIC X(01) VALUE 'N'.
017400     88  ABORT-RUN                     VALUE 'Y'.
017500 77  CS-FOUND-SW                    PIC X(01) VALUE 'N'.
017600     88  CS-FOUND                      VALUE 'Y'.
017700
017800******************************************************************
017900*  EOF / SWITCH MANAGERS -- ONE PER FILE, SHOP STANDARD IDIOM.   *
018000******************************************************************
018100 01  MKTFD-EOF-MANAGER.
018200     05  MKTFD-FIN-ENREG              PIC X(01) VALUE SPACE.
018300         88  MKTFD-FF                     VALUE HIGH-VALUE.
018400     05  FILLER                       PIC X(03).
018500
018600 01  REFTB-EOF-MANAGER.
018700     05  REFTB-FIN-ENREG              PIC X(01) VALUE SPACE.
018800         88  REFTB-FF                     VALUE HIGH-VALUE.
018900     05  FILLER                       PIC X(03).
019000
019100 01  RUN-SWITCH-MANAGER.
019200     05  FIPS-COLUMN-SWITCH        PIC X(01) VALUE 'N'.
019300         88  FIPS-COL-PRESENT          VALUE 'Y'.
019400         88  FIPS-COL-ABSENT           VALUE 'N'.
019500     05  FILLER                       PIC X(04).
019600
019700 01  FILE-STATUS-MANAGER.
019800     05  MKTFD-STATUS              PIC X(02) VALUE '00'.
019900     05  REFTB-STATUS              PIC X(02) VALUE '00'.
020000     05  PRCOUT-STATUS             PIC X(02) VALUE '00'.
020100     05  FILLER                       PIC X(02).
020200
020300******************************************************************
020400*  LATEST-PERIOD-PER-FIPS ACCUMULATOR TABLE.  THE ONLY CONTROL-  *
020500*  BREAK ACCUMULATOR IN THIS RUN -- ONE ENTRY PER DISTINCT FIPS  *
020600*  RESOLVED, HOLDING THE MOST-RECENT PERIOD'S PRICE SEEN SO FAR. *
020700******************************************************************
020800 01  FIPS-TABLE.
020900     05  FIPS-COUNT                PIC 9(05) COMP VALUE 0.
021000     05  FILLER                       PIC X(004).
021100     05  FIPS-ENTRY OCCURS 3250 TIMES
021200                       INDEXED BY FIPS-IDX.
021300         10  FIPS-ENTRY-CODE         PIC 9(05).
021400         10  FIPS-ENTRY-PRICE        PIC 9(15).
021500         10  FIPS-ENTRY-PERIOD       PIC X(10).
021600         10  FIPS-ENTRY-PARTS REDEFINES FIPS-ENTRY-PERIOD.
021700             15  FE-YEAR               PIC 9(04).
021800             15  FILLER                   PIC X(01).
021900             15  FE-MONTH              PIC 9(02).
022000             15  FILLER                   PIC X(01).
022100             15  FE-DAY                PIC 9(02).
022200         10  FIPS-ENTRY-CAL-SW       PIC X(01).
022300             88  FE-IS-CALENDAR            VALUE 'Y'.
022400         10  FILLER                     PIC X(010).
022500
022600******************************************************************
022700*  UNMATCHED COUNTY/STATE DIAGNOSTIC TABLE -- FIRST OCCURRENCE   *
022800*  OF EACH DISTINCT UNRESOLVED STATE|COUNTY KEY ONLY.            *
022900******************************************************************
023000 01  UNMATCHED-TABLE.
023100     05  UNMATCHED-COUNT           PIC 9(04) COMP VALUE 0.
023200     05  FILLER                       PIC X(004).
023300     05  UNMATCHED-ENTRY OCCURS 500 TIMES
023400                            INDEXED BY UNMTCH-IDX.
023500         10  UNMATCHED-KEY           PIC X(70).
023600
023700******************************************************************
023800*  GENERIC HEADER/ROW COLUMN-SCAN SCRATCH.  SHARED BY EVERY      *
023900*  COLUMN-RESOLUTION PARAGRAPH SO ONLY ONE COPY OF THE LOOP      *
024000*  LOGIC IS MAINTAINED.                                         *
024100******************************************************************
024200 01  COLUMN-SCAN-WORK.
024300     05  CS-CANDIDATE              PIC X(40).
024400     05  CS-FOUND-POS              PIC 9(03) COMP VALUE 0.
024500     05  CS-CONTAINS-1             PIC X(06).
024600     05  CS-CONTAINS-2             PIC X(03).
024700     05  CS-TALLY-1                PIC 9(03) COMP VALUE 0.
024800     05  CS-TALLY-2                PIC 9(03) COMP VALUE 0.
024900     05  FILLER                       PIC X(04).
025000
025100******************************************************************
025200*  GENERIC TRIM / QUOTE-STRIP / UPPERCASE SCRATCH -- USED FOR    *
025300*  BOTH HEADER-NAME AND DATA-VALUE NORMALIZATION.                *
025400******************************************************************
025500 01  NORMALIZE-WORK.
025600     05  NW-TEXT                   PIC X(70).
025700     05  NW-LEN                    PIC 9(03) COMP VALUE 0.
025800     05  NW-PTR                    PIC 9(03) COMP VALUE 0.
025900     05  NW-FIRST-CHAR             PIC X(01).
026000     05  NW-LAST-CHAR              PIC X(01).
026100     05  NW-SCAN-IDX               PIC 9(03) COMP VALUE 0.
026200     05  FILLER                       PIC X(04).
026300
026400 01  CASE-ALPHABETS.
026500     05  LOWER-ALPHA                PIC X(26)
026600         VALUE 'abcdefghijklmnopqrstuvwxyz'.
026700     05  UPPER-ALPHA                PIC X(26)
026800         VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
026900     05  FILLER                        PIC X(04).
027000
027100******************************************************************
027200*  COUNTY-NAME NORMALIZATION SCRATCH (15-STEP RULE).  PHRASE     *
027300*  CONSTANTS ARE EXACT-WIDTH SO UNSTRING DELIMITERS MATCH TEXT   *
027400*  AND NOT TRAILING-SPACE PADDING.                               *
027500******************************************************************
027600 01  COUNTY-NORM-WORK.
027700     05  CNW-TEXT                  PIC X(70).
027800     05  CNW-BEFORE                PIC X(70).
027900     05  CNW-AFTER                 PIC X(70).
028000     05  CNW-BEFORE-LEN            PIC 9(03) COMP VALUE 0.
028100     05  CNW-DELIM-COUNT           PIC 9(03) COMP VALUE 0.
028200     05  CNW-RESULT                PIC X(70).
028300     05  DIA-SCAN-PTR              PIC 9(03) COMP VALUE 0.
028400     05  DIA-OUT-PTR               PIC 9(03) COMP VALUE 0.
028500     05  DIA-RESULT                PIC X(70).
028600     05  FILLER                       PIC X(04).
028700
028800 01  PHRASE-CONSTANTS.
028900     05  PH-AMP                    PIC X(01) VALUE '&'.
029000     05  PH-AND                    PIC X(05) VALUE ' AND '.
029100     05  PH-ST                     PIC X(04) VALUE 'ST. '.
029200     05  PH-SAINT                  PIC X(06) VALUE 'SAINT '.
029300     05  PH-STE                    PIC X(05) VALUE 'STE. '.
029400     05  PH-SAINTE                 PIC X(07) VALUE 'SAINTE '.
029500     05  PH-PARISH                 PIC X(07) VALUE ' PARISH'.
029600     05  PH-BOROUGH                PIC X(08) VALUE ' BOROUGH'.
029700     05  PH-CENSUS-AREA            PIC X(12) VALUE ' CENSUS AREA'.
029800     05  PH-CITY-BOROUGH           PIC X(17)
029900         VALUE ' CITY AND BOROUGH'.
030000     05  PH-CITY-COUNTY            PIC X(12) VALUE ' CITY COUNTY'.
030100     05  PH-COUNTY-COUNTY          PIC X(14)
030200         VALUE 'COUNTY COUNTY '.
030300     05  PH-COUNTY-SUF             PIC X(07) VALUE ' COUNTY'.
030400     05  PH-CITY-SUF               PIC X(05) VALUE ' CITY'.
030500     05  FILLER                       PIC X(04).
030600
030700******************************************************************
030800*  DIACRITIC-TABLE -- ACCENTED-LETTER TO PLAIN-LETTER PAIRS      *
030900*  USED BY 1602-STRIP-DIACRITICS.  LOADED THE SAME FILLER/VALUE/ *
031000*  REDEFINES WAY AS THE STATE TABLE.  THE MARKET-TRACKER FEED IS *
031100*  UTF-8 (SPEC'D), SO EVERY ACCENTED LATIN-1-SUPPLEMENT LETTER   *
031200*  ARRIVES AS A 2-BYTE SEQUENCE, LEAD BYTE X'C3' -- THE FROM     *
031300*  SIDE OF EACH ENTRY IS THAT 2-BYTE SEQUENCE, NOT A SINGLE      *
031400*  LATIN-1 BYTE.  VALUES ARE X'..' HEX LITERALS SO THE SOURCE    *
031500*  ITSELF NEVER CARRIES AN ACCENTED CHARACTER.                  *
031600******************************************************************
031700 01  DIACRITIC-VALUES.
031800     05  FILLER PIC X(03) VALUE X'C38141'.
031900     05  FILLER PIC X(03) VALUE X'C38041'.
032000     05  FILLER PIC X(03) VALUE X'C38241'.
032100     05  FILLER PIC X(03) VALUE X'C38341'.
032200     05  FILLER PIC X(03) VALUE X'C38441'.
032300     05  FILLER PIC X(03) VALUE X'C38945'.
032400     05  FILLER PIC X(03) VALUE X'C38845'.
032500     05  FILLER PIC X(03) VALUE X'C38A45'.
032600     05  FILLER PIC X(03) VALUE X'C38B45'.
032700     05  FILLER PIC X(03) VALUE X'C38D49'.
032800     05  FILLER PIC X(03) VALUE X'C38C49'.
032900     05  FILLER PIC X(03) VALUE X'C38E49'.
033000     05  FILLER PIC X(03) VALUE X'C38F49'.
033100     05  FILLER PIC X(03) VALUE X'C3934F'.
033200     05  FILLER PIC X(03) VALUE X'C3924F'.
033300     05  FILLER PIC X(03) VALUE X'C3944F'.
033400     05  FILLER PIC X(03) VALUE X'C3954F'.
033500     05  FILLER PIC X(03) VALUE X'C3964F'.
033600     05  FILLER PIC X(03) VALUE X'C39A55'.
033700     05  FILLER PIC X(03) VALUE X'C39955'.
033800     05  FILLER PIC X(03) VALUE X'C39B55'.
033900     05  FILLER PIC X(03) VALUE X'C39C55'.
034000     05  FILLER PIC X(03) VALUE X'C3914E'.
034100     05  FILLER PIC X(03) VALUE X'C3A161'.
034200     05  FILLER PIC X(03) VALUE X'C3A061'.
034300     05  FILLER PIC X(03) VALUE X'C3A261'.
034400     05  FILLER PIC X(03) VALUE X'C3A361'.
034500     05  FILLER PIC X(03) VALUE X'C3A461'.
034600     05  FILLER PIC X(03) VALUE X'C3A965'.
034700     05  FILLER PIC X(03) VALUE X'C3A865'.
034800     05  FILLER PIC X(03) VALUE X'C3AA65'.
034900     05  FILLER PIC X(03) VALUE X'C3AB65'.
035000     05  FILLER PIC X(03) VALUE X'C3AD69'.
035100     05  FILLER PIC X(03) VALUE X'C3AC69'.
035200     05  FILLER PIC X(03) VALUE X'C3AE69'.
035300     05  FILLER PIC X(03) VALUE X'C3AF69'.
035400     05  FILLER PIC X(03) VALUE X'C3B36F'.
035500     05  FILLER PIC X(03) VALUE X'C3B26F'.
035600     05  FILLER PIC X(03) VALUE X'C3B46F'.
035700     05  FILLER PIC X(03) VALUE X'C3B56F'.
035800     05  FILLER PIC X(03) VALUE X'C3B66F'.
035900     05  FILLER PIC X(03) VALUE X'C3BA75'.
036000     05  FILLER PIC X(03) VALUE X'C3B975'.
036100     05  FILLER PIC X(03) VALUE X'C3BB75'.
036200     05  FILLER PIC X(03) VALUE X'C3BC75'.
036300     05  FILLER PIC X(03) VALUE X'C3B16E'.
036400 01  DIACRITIC-TABLE REDEFINES DIACRITIC-VALUES.
036500     05  DIA-ENTRY OCCURS 46 TIMES
036600                      INDEXED BY DIA-IDX.
036700         10  DIA-FROM2             PIC X(02).
036800         10  DIA-TO                PIC X(01).
036900
037000******************************************************************
037100*  CALENDAR VALIDATION -- DAYS-IN-MONTH TABLE, LOADED THE SAME   *
037200*  FILLER/VALUE/REDEFINES WAY AS THE STATE TABLE.                *
037300******************************************************************
037400 01  DAYS-IN-MONTH-VALUES.
037500     05  FILLER PIC 9(02) VALUE 31.
037600     05  FILLER PIC 9(02) VALUE 28.
037700     05  FILLER PIC 9(02) VALUE 31.
037800     05  FILLER PIC 9(02) VALUE 30.
037900     05  FILLER PIC 9(02) VALUE 31.
038000     05  FILLER PIC 9(02) VALUE 30.
038100     05  FILLER PIC 9(02) VALUE 31.
038200     05  FILLER PIC 9(02) VALUE 31.
038300     05  FILLER PIC 9(02) VALUE 30.
038400     05  FILLER PIC 9(02) VALUE 31.
038500     05  FILLER PIC 9(02) VALUE 30.
038600     05  FILLER PIC 9(02) VALUE 31.
038700 01  DAYS-IN-MONTH REDEFINES DAYS-IN-MONTH-VALUES.
038800     05  DIM-ENTRY OCCURS 12 TIMES
038900                      INDEXED BY DIM-IDX
039000                      PIC 9(02).
039100
039200******************************************************************
039300*  DATE / NUMBER CONVERSION SCRATCH.                             *
039400******************************************************************
039500 01  CALENDAR-WORK.
039600     05  CW-YEAR                   PIC 9(04) COMP VALUE 0.
039700     05  CW-MONTH                  PIC 9(02) COMP VALUE 0.
039800     05  CW-DAY                    PIC 9(02) COMP VALUE 0.
039900     05  CW-MAX-DAY                PIC 9(02) COMP VALUE 0.
040000     05  CW-LEAP-SW                PIC X(01) VALUE 'N'.
040100         88  CW-IS-LEAP                 VALUE 'Y'.
040200     05  CW-REM-4                  PIC 9(04) COMP VALUE 0.
040300     05  CW-REM-100                PIC 9(04) COMP VALUE 0.
040400     05  CW-REM-400                PIC 9(04) COMP VALUE 0.
040500     05  FILLER                       PIC X(04).
040600
040700 01  NUMBER-CONVERT-WORK.
040800     05  NC-TEXT                   PIC X(32).
040900     05  NC-UPPER                  PIC X(32).
041000     05  NC-LEN                    PIC 9(03) COMP VALUE 0.
041100     05  NC-PTR                    PIC 9(03) COMP VALUE 0.
041200     05  NC-CHAR                   PIC X(01).
041300     05  NC-DIGIT-VAL              PIC 9(01) COMP VALUE 0.
041400     05  NC-INT-RESULT             PIC 9(15) COMP VALUE 0.
041500     05  NC-FRAC-RESULT            PIC 9(02) COMP VALUE 0.
041600     05  NC-FRAC-DIGITS            PIC 9(02) COMP VALUE 0.
041700     05  NC-SEEN-DOT-SW            PIC X(01) VALUE 'N'.
041800         88  NC-SEEN-DOT                VALUE 'Y'.
041900     05  NC-VALID-SW               PIC X(01) VALUE 'N'.
042000         88  NC-VALID                   VALUE 'Y'.
042100     05  NC-ROUNDED                PIC 9(15) COMP VALUE 0.
042200     05  FILLER                       PIC X(04).
042300
042400******************************************************************
042500*  RUN COUNTERS / MISCELLANEOUS SWITCHES.                        *
042600******************************************************************
042700 01  RUN-COUNTERS.
042800     05  ROWS-PROCESSED            PIC 9(07) COMP VALUE 0.
042900     05  ROWS-SKIPPED              PIC 9(07) COMP VALUE 0.
043000     05  DISTINCT-FIPS-WRITTEN     PIC 9(05) COMP VALUE 0.
043100     05  FILLER                       PIC X(04).
043200
043300 01  MISC-WORK.
043400     05  PRICE-DISPLAY             PIC Z(14)9.
043500     05  FILLER                       PIC X(04).
043600
043700******************************************************************
043800*  PROCEDURE DIVISION -- PARAGRAPH NUMBERING PLAN
043900*    0000       MAIN DRIVER
044000*    0100       OPEN FILES / ABORT HANDLING
044100*    0200-0227  HEADER READ, SPLIT, COLUMN RESOLUTION
044200*    0300-0306  COLUMN-NAME SCAN UTILITIES
044300*    0400-0432  CONDITIONAL REFERENCE TABLE LOAD
044400*    1000-1010  MAIN FEED PROCESSING LOOP
044500*    1100       DATA ROW SPLIT
044600*    1200-1250  PERIOD PARSE / VALIDATE / COMPARE
044700*    1300-1321  PRICE PARSE / VALIDATE / CONVERT
044800*    1400-1431  FIPS RESOLUTION (DIRECT / FALLBACK)
044900*    1500-1510  LATEST-PRICE-PER-FIPS ACCUMULATION
045000*    1600-1615  COUNTY-NAME NORMALIZATION (15 STEPS)
045100*    1700-1710  STATE-VALUE NORMALIZATION
045200*    2000-2210  SORT AND WRITE OUTPUT EXTRACT
045300*    3000       RUN STATISTICS
045400*    9999       END OF PROGRAM
045500******************************************************************
045600 PROCEDURE DIVISION.
045700
045800 0000-MAIN-PROCEDURE.
045900     IF RERUN-REQUESTED
046000         DISPLAY 'OPERATOR UPSI-0 RERUN SWITCH IS ON'
046100     END-IF
046200
046300     PERFORM 0100-OPEN-FILES THRU 0100-EXIT
046400     IF ABORT-RUN
046500         GO TO 0000-ABORT-EXIT
046600     END-IF
046700
046800     PERFORM 0200-LOAD-AND-RESOLVE-HEADER THRU 0200-EXIT
046900     IF ABORT-RUN
047000         GO TO 0000-ABORT-EXIT
047100     END-IF
047200
047300     IF FIPS-COL-ABSENT
047400         PERFORM 0400-LOAD-REFERENCE-TABLE THRU 0400-EXIT
047500     END-IF
047600
047700     PERFORM 1000-PROCESS-FEED-ROWS THRU 1000-EXIT
047800         UNTIL MKTFD-FF
047900
048000     PERFORM 2000-WRITE-SORTED-OUTPUT
048100     PERFORM 3000-DISPLAY-RUN-STATISTICS
048200
048300     CLOSE MKTFD
048400     CLOSE PRCOUT
048500     GO TO 9999-FIN-PGM.
048600
048700 0000-ABORT-EXIT.
048800     DISPLAY 'GENPRICES-ABORTED-SEE-SYSOUT-FOR-REASON'.
048900     GO TO 9999-FIN-PGM.
049000
049100******************************************************************
049200*  0100  --  OPEN THE MARKET-TRACKER FEED AND THE OUTPUT EXTRACT. 
049300*  THE REFERENCE TABLE AND SORT WORK FILE ARE OPENED LATER, ONLY  
049400*  WHEN ACTUALLY NEEDED.                                          
049500******************************************************************
049600 0100-OPEN-FILES.
049700     OPEN INPUT MKTFD
049800     IF MKTFD-STATUS NOT = '00'
049900         DISPLAY 'MKTFD OPEN FAILED - STATUS ' MKTFD-STATUS
050000         SET ABORT-RUN TO TRUE
050100         GO TO 0100-EXIT
050200     END-IF
050300
050400     OPEN OUTPUT PRCOUT
050500     IF PRCOUT-STATUS NOT = '00'
050600         DISPLAY 'PRCOUT OPEN FAILED - STATUS ' PRCOUT-STATUS
050700         SET ABORT-RUN TO TRUE
050800     END-IF.
050900
051000 0100-EXIT.
051100     EXIT.
051200
051300******************************************************************
051400*  0200  --  READ THE FEED'S HEADER LINE, SPLIT IT ON TAB, AND    
051500*  RESOLVE EVERY REQUIRED COLUMN POSITION FROM IT.                
051600******************************************************************
051700 0200-LOAD-AND-RESOLVE-HEADER.
051800     READ MKTFD INTO MF-FEED-LINE
051900         AT END
052000             DISPLAY 'MKTFD EMPTY - NO HEADER ROW'
052100             SET ABORT-RUN TO TRUE
052200             GO TO 0200-EXIT
052300     END-READ
052400
052500     PERFORM 0210-SPLIT-HEADER-LINE
052600     PERFORM 0220-RESOLVE-PERIOD-COLUMN THRU 0220-EXIT
052700     PERFORM 0222-RESOLVE-PRICE-COLUMN
052800     PERFORM 0224-RESOLVE-FIPS-COLUMN THRU 0224-EXIT
052900     PERFORM 0226-RESOLVE-NAME-STATE-COLUMNS THRU 0226-EXIT.
053000
053100 0200-EXIT.
053200     EXIT.
053300
053400******************************************************************
053500*  0210  --  SPLIT THE RAW HEADER LINE ON TAB, QUOTE-STRIP/TRIM   
053600*  AND UPPER-CASE EACH COLUMN NAME INTO MF-HEADER-TABLE.          
053700******************************************************************
053800 0210-SPLIT-HEADER-LINE.
053900     MOVE 0 TO MF-HDR-COL-COUNT
054000     SET MF-HDR-IDX TO 1
054100     MOVE 1 TO NW-PTR
054200
054300     PERFORM 0211-SPLIT-NEXT-HEADER-COLUMN
054400         UNTIL NW-PTR > 2000
054500            OR MF-HDR-COL-COUNT = 60.
054600
054700 0210-EXIT.
054800     EXIT.
054900
055000 0211-SPLIT-NEXT-HEADER-COLUMN.
055100     UNSTRING MF-FEED-TEXT DELIMITED BY X'09'
055200         INTO NW-TEXT
055300         WITH POINTER NW-PTR
055400     ADD 1 TO MF-HDR-COL-COUNT
055500     SET MF-HDR-IDX TO MF-HDR-COL-COUNT
055600     PERFORM 0230-NORMALIZE-VALUE
055700     INSPECT NW-TEXT CONVERTING LOWER-ALPHA
055800         TO UPPER-ALPHA
055900     MOVE NW-TEXT TO MF-HDR-NAME(MF-HDR-IDX).
056000
056100******************************************************************
056200*  0220-0227  --  COLUMN RESOLUTION RULES.  PRIORITY CANDIDATES   
056300*  ARE TRIED IN ORDER VIA 0305-FIND-COLUMN-BY-NAME; THE PERIOD    
056400*  COLUMN ALSO FALLS BACK TO A CONTAINS-BOTH SCAN (0306).         
056500******************************************************************
056600 0220-RESOLVE-PERIOD-COLUMN.
056700     MOVE 'PERIOD_END' TO CS-CANDIDATE
056800     PERFORM 0305-FIND-COLUMN-BY-NAME
056900     IF CS-FOUND
057000         MOVE CS-FOUND-POS TO MF-PERIOD-COL-POS
057100         GO TO 0220-EXIT
057200     END-IF
057300
057400     MOVE 'PERIOD_BEGIN' TO CS-CANDIDATE
057500     PERFORM 0305-FIND-COLUMN-BY-NAME
057600     IF CS-FOUND
057700         MOVE CS-FOUND-POS TO MF-PERIOD-COL-POS
057800         GO TO 0220-EXIT
057900     END-IF
058000
058100     MOVE 'PERIOD' TO CS-CONTAINS-1
058200     MOVE 'END'    TO CS-CONTAINS-2
058300     PERFORM 0306-FIND-COLUMN-CONTAINS-BOTH
058400     IF CS-FOUND
058500         MOVE CS-FOUND-POS TO MF-PERIOD-COL-POS
058600         GO TO 0220-EXIT
058700     END-IF
058800
058900     DISPLAY 'NO PERIOD COLUMN FOUND IN FEED HEADER'
059000     SET ABORT-RUN TO TRUE.
059100
059200 0220-EXIT.
059300     EXIT.
059400
059500 0222-RESOLVE-PRICE-COLUMN.
059600     MOVE 'MEDIAN_SALE_PRICE' TO CS-CANDIDATE
059700     PERFORM 0305-FIND-COLUMN-BY-NAME
059800     IF CS-FOUND
059900         MOVE CS-FOUND-POS TO MF-PRICE-COL-POS
060000     ELSE
060100         DISPLAY 'NO MEDIAN_SALE_PRICE COLUMN FOUND IN HEADER'
060200         SET ABORT-RUN TO TRUE
060300     END-IF.
060400
060500 0224-RESOLVE-FIPS-COLUMN.
060600     SET FIPS-COL-ABSENT TO TRUE
060700     MOVE 'REGION_FIPS' TO CS-CANDIDATE
060800     PERFORM 0305-FIND-COLUMN-BY-NAME
060900     IF CS-FOUND
061000         MOVE CS-FOUND-POS TO MF-FIPS-COL-POS
061100         SET FIPS-COL-PRESENT TO TRUE
061200         GO TO 0224-EXIT
061300     END-IF
061400
061500     MOVE 'REGION_FIPS_CODE' TO CS-CANDIDATE
061600     PERFORM 0305-FIND-COLUMN-BY-NAME
061700     IF CS-FOUND
061800         MOVE CS-FOUND-POS TO MF-FIPS-COL-POS
061900         SET FIPS-COL-PRESENT TO TRUE
062000         GO TO 0224-EXIT
062100     END-IF
062200
062300     MOVE 'FIPS' TO CS-CANDIDATE
062400     PERFORM 0305-FIND-COLUMN-BY-NAME
062500     IF CS-FOUND
062600         MOVE CS-FOUND-POS TO MF-FIPS-COL-POS
062700         SET FIPS-COL-PRESENT TO TRUE
062800         GO TO 0224-EXIT
062900     END-IF
063000
063100     MOVE 'COUNTY_FIPS' TO CS-CANDIDATE
063200     PERFORM 0305-FIND-COLUMN-BY-NAME
063300     IF CS-FOUND
063400         MOVE CS-FOUND-POS TO MF-FIPS-COL-POS
063500         SET FIPS-COL-PRESENT TO TRUE
063600         GO TO 0224-EXIT
063700     END-IF
063800
063900     MOVE 'GEOID' TO CS-CANDIDATE
064000     PERFORM 0305-FIND-COLUMN-BY-NAME
064100     IF CS-FOUND
064200         MOVE CS-FOUND-POS TO MF-FIPS-COL-POS
064300         SET FIPS-COL-PRESENT TO TRUE
064400     END-IF.
064500
064600 0224-EXIT.
064700     EXIT.
064800
064900 0226-RESOLVE-NAME-STATE-COLUMNS.
065000     IF FIPS-COL-PRESENT
065100         GO TO 0226-EXIT
065200     END-IF
065300
065400     MOVE 'REGION' TO CS-CANDIDATE
065500     PERFORM 0305-FIND-COLUMN-BY-NAME
065600     IF NOT CS-FOUND
065700         MOVE 'REGION_NAME' TO CS-CANDIDATE
065800         PERFORM 0305-FIND-COLUMN-BY-NAME
065900     END-IF
066000     IF NOT CS-FOUND
066100         MOVE 'COUNTY' TO CS-CANDIDATE
066200         PERFORM 0305-FIND-COLUMN-BY-NAME
066300     END-IF
066400     IF NOT CS-FOUND
066500         MOVE 'COUNTY_NAME' TO CS-CANDIDATE
066600         PERFORM 0305-FIND-COLUMN-BY-NAME
066700     END-IF
066800     IF CS-FOUND
066900         MOVE CS-FOUND-POS TO MF-NAME-COL-POS
067000     END-IF
067100
067200     MOVE 'STATE' TO CS-CANDIDATE
067300     PERFORM 0305-FIND-COLUMN-BY-NAME
067400     IF NOT CS-FOUND
067500         MOVE 'STATE_CODE' TO CS-CANDIDATE
067600         PERFORM 0305-FIND-COLUMN-BY-NAME
067700     END-IF
067800     IF NOT CS-FOUND
067900         MOVE 'STATE_ABBR' TO CS-CANDIDATE
068000         PERFORM 0305-FIND-COLUMN-BY-NAME
068100     END-IF
068200     IF NOT CS-FOUND
068300         MOVE 'STATE_NAME' TO CS-CANDIDATE
068400         PERFORM 0305-FIND-COLUMN-BY-NAME
068500     END-IF
068600     IF CS-FOUND
068700         MOVE CS-FOUND-POS TO MF-STATE-COL-POS
068800     END-IF
068900
069000     IF MF-NAME-COL-POS = 0 OR MF-STATE-COL-POS = 0
069100         DISPLAY 'NO FIPS COLUMN AND NO NAME/STATE FALLBACK'
069200         SET ABORT-RUN TO TRUE
069300     END-IF.
069400
069500 0226-EXIT.
069600     EXIT.
069700
069800******************************************************************
069900*  0300-SERIES  --  SHARED COLUMN-NAME SCAN UTILITIES.            
070000******************************************************************
070100 0305-FIND-COLUMN-BY-NAME.
070200     MOVE 0 TO CS-FOUND-POS
070300     SET CS-FOUND-SW TO 'N'
070400     SET MF-HDR-IDX TO 1
070500     PERFORM 0305-SCAN-ONE-HEADER
070600         UNTIL MF-HDR-IDX > MF-HDR-COL-COUNT
070700            OR CS-FOUND.
070800
070900 0305-EXIT.
071000     EXIT.
071100
071200 0305-SCAN-ONE-HEADER.
071300     IF MF-HDR-NAME(MF-HDR-IDX) = CS-CANDIDATE
071400         SET CS-FOUND TO TRUE
071500         SET CS-FOUND-POS TO MF-HDR-IDX
071600     ELSE
071700         SET MF-HDR-IDX UP BY 1
071800     END-IF.
071900
072000 0306-FIND-COLUMN-CONTAINS-BOTH.
072100     MOVE 0 TO CS-FOUND-POS
072200     SET CS-FOUND-SW TO 'N'
072300     SET MF-HDR-IDX TO 1
072400     PERFORM 0306-SCAN-ONE-CONTAINS
072500         UNTIL MF-HDR-IDX > MF-HDR-COL-COUNT
072600            OR CS-FOUND.
072700
072800 0306-EXIT.
072900     EXIT.
073000
073100 0306-SCAN-ONE-CONTAINS.
073200     MOVE 0 TO CS-TALLY-1
073300     MOVE 0 TO CS-TALLY-2
073400     INSPECT MF-HDR-NAME(MF-HDR-IDX)
073500         TALLYING CS-TALLY-1 FOR ALL CS-CONTAINS-1
073600     INSPECT MF-HDR-NAME(MF-HDR-IDX)
073700         TALLYING CS-TALLY-2 FOR ALL CS-CONTAINS-2
073800     IF CS-TALLY-1 > 0 AND CS-TALLY-2 > 0
073900         SET CS-FOUND TO TRUE
074000         SET CS-FOUND-POS TO MF-HDR-IDX
074100     ELSE
074200         SET MF-HDR-IDX UP BY 1
074300     END-IF.
074400
074500******************************************************************
074600*  0230  --  QUOTE-STRIP (ONLY WHEN FIRST AND LAST CHAR ARE A    *
074700*  DOUBLE QUOTE) THEN TRIM LEADING/TRAILING SPACES FROM NW-   *
074800*  TEXT IN PLACE.  SHARED BY HEADER NAMES AND DATA VALUES.       *
074900******************************************************************
075000 0230-NORMALIZE-VALUE.
075100     PERFORM 0231-COMPUTE-TRIMMED-LENGTH
075200     IF NW-LEN > 1
075300         MOVE NW-TEXT(1:1) TO NW-FIRST-CHAR
075400         MOVE NW-TEXT(NW-LEN:1) TO NW-LAST-CHAR
075500         IF NW-FIRST-CHAR = '"' AND NW-LAST-CHAR = '"'
075600             MOVE NW-TEXT(2:NW-LEN - 2) TO NW-TEXT
075700             MOVE SPACES TO NW-TEXT(NW-LEN - 1:2)
075800         END-IF
075900     END-IF
076000     PERFORM 0232-LEFT-TRIM-VALUE.
076100
076200 0230-EXIT.
076300     EXIT.
076400
076500******************************************************************
076600*  0231  --  FIND THE LAST NON-SPACE CHARACTER IN NW-TEXT BY  *
076700*  SCANNING BACKWARD FROM THE END (NO FUNCTION LENGTH USED).     *
076800******************************************************************
076900 0231-COMPUTE-TRIMMED-LENGTH.
077000     MOVE 70 TO NW-SCAN-IDX
077100     MOVE 0 TO NW-LEN
077200     PERFORM 0231-SCAN-BACK-ONE
077300         UNTIL NW-SCAN-IDX = 0
077400            OR NW-LEN > 0.
077500
077600 0231-EXIT.
077700     EXIT.
077800
077900 0231-SCAN-BACK-ONE.
078000     IF NW-TEXT(NW-SCAN-IDX:1) NOT = SPACE
078100         MOVE NW-SCAN-IDX TO NW-LEN
078200     ELSE
078300         SUBTRACT 1 FROM NW-SCAN-IDX
078400     END-IF.
078500
078600******************************************************************
078700*  0232  --  LEFT-TRIM NW-TEXT BY SLIDING PAST LEADING SPACES. 
078800******************************************************************
078900 0232-LEFT-TRIM-VALUE.
079000     MOVE 1 TO NW-SCAN-IDX
079100     PERFORM 0232-FIND-FIRST-NONSPACE
079200         UNTIL NW-SCAN-IDX > 70
079300            OR NW-TEXT(NW-SCAN-IDX:1) NOT = SPACE
079400     IF NW-SCAN-IDX > 1 AND NW-SCAN-IDX < 71
079500         MOVE NW-TEXT(NW-SCAN-IDX:70 - NW-SCAN-IDX + 1)
079600             TO NW-TEXT
079700     END-IF.
079800
079900 0232-EXIT.
080000     EXIT.
080100
080200 0232-FIND-FIRST-NONSPACE.
080300     ADD 1 TO NW-SCAN-IDX.
080400
080500******************************************************************
080600*  0400-SERIES  --  CONDITIONAL CENSUS COUNTY REFERENCE TABLE     
080700*  LOAD.  ONLY ENTERED WHEN THE FEED CARRIES NO FIPS COLUMN.      
080800******************************************************************
080900 0400-LOAD-REFERENCE-TABLE.
081000     OPEN INPUT REFTB
081100     IF REFTB-STATUS NOT = '00'
081200         DISPLAY 'REFTB OPEN FAILED - STATUS ' REFTB-STATUS
081300         SET ABORT-RUN TO TRUE
081400         GO TO 0400-EXIT
081500     END-IF
081600
081700     READ REFTB INTO RC-REF-LINE
081800         AT END
081900             DISPLAY 'REFTB EMPTY - NO HEADER ROW'
082000             SET ABORT-RUN TO TRUE
082100             GO TO 0400-EXIT
082200     END-READ
082300
082400     IF RC-REF-TEXT(1:22) NOT = 'STATE|STATEFP|COUNTYFP'
082500         DISPLAY 'REFTB HEADER DOES NOT BEGIN '
082600                 'STATE|STATEFP|COUNTYFP'
082700         SET ABORT-RUN TO TRUE
082800         GO TO 0400-EXIT
082900     END-IF
083000
083100     PERFORM 0410-LOAD-ONE-REF-ROW THRU 0410-EXIT
083200         UNTIL REFTB-FF
083300
083400     CLOSE REFTB.
083500
083600 0400-EXIT.
083700     EXIT.
083800
083900******************************************************************
084000*  0410  --  READ AND SPLIT ONE REFERENCE-TABLE DATA ROW, THEN   *
084100*  REGISTER IT (AND ITS CITY ALIAS, IF ANY) IN COUNTY-TABLE.  *
084200******************************************************************
084300 0410-LOAD-ONE-REF-ROW.
084400     READ REFTB INTO RC-REF-LINE
084500         AT END
084600             SET REFTB-FF TO TRUE
084700             GO TO 0410-EXIT
084800     END-READ
084900
085000     PERFORM 0420-SPLIT-REF-ROW
085100     IF RC-SPLIT-COL-COUNT < 5
085200         GO TO 0410-EXIT
085300     END-IF
085400
085500     MOVE RC-STATE-FIPS TO RC-FULL-FIPS-STATE
085600     MOVE RC-COUNTY-FIPS TO RC-FULL-FIPS-COUNTY
085700     PERFORM 0430-BUILD-AND-REGISTER-ENTRY THRU 0430-EXIT.
085800
085900 0410-EXIT.
086000     EXIT.
086100
086200******************************************************************
086300*  0420  --  SPLIT RC-REF-TEXT ON '|' INTO THE FIVE REFERENCE     
086400*  FIELDS USED BY THIS PROGRAM (STATE-ABBR, STATE-FIPS,           
086500*  COUNTY-FIPS, COLUMN-4 SKIPPED, COUNTY-NAME).                  *
086600******************************************************************
086700 0420-SPLIT-REF-ROW.
086800     MOVE 0 TO RC-SPLIT-COL-COUNT
086900     SET MF-ROW-IDX TO 1
087000     MOVE 1 TO NW-PTR
087100     MOVE 0 TO MF-ROW-COL-COUNT
087200
087300     PERFORM 0421-SPLIT-NEXT-REF-COLUMN
087400         UNTIL NW-PTR > 200
087500            OR MF-ROW-COL-COUNT = 5
087600
087700     IF MF-ROW-COL-COUNT >= 5
087800         MOVE 5 TO RC-SPLIT-COL-COUNT
087900         MOVE MF-ROW-COL(1) TO RC-STATE-ABBR
088000         INSPECT RC-STATE-ABBR CONVERTING LOWER-ALPHA
088100             TO UPPER-ALPHA
088200         MOVE MF-ROW-COL(2) TO RC-STATE-FIPS
088300         MOVE MF-ROW-COL(3) TO RC-COUNTY-FIPS
088400         MOVE MF-ROW-COL(5) TO RC-COUNTY-NAME
088500     END-IF.
088600
088700 0420-EXIT.
088800     EXIT.
088900
089000 0421-SPLIT-NEXT-REF-COLUMN.
089100     UNSTRING RC-REF-TEXT DELIMITED BY '|'
089200         INTO MF-ROW-VALUE(MF-ROW-IDX)
089300         WITH POINTER NW-PTR
089400     ADD 1 TO MF-ROW-COL-COUNT
089500     SET MF-ROW-IDX TO MF-ROW-COL-COUNT.
089600
089700******************************************************************
089800*  0430  --  ACCEPT THE ROW ONLY WHEN STATE-FIPS + COUNTY-FIPS    
089900*  IS EXACTLY 5 DIGITS, NORMALIZE THE COUNTY NAME, BUILD THE      
090000*  LOOKUP KEY, AND REGISTER IT (PLUS A CITY ALIAS IF ANY).        
090100******************************************************************
090200 0430-BUILD-AND-REGISTER-ENTRY.
090300     IF RC-FULL-FIPS-TEXT NOT NUMERIC
090400         GO TO 0430-EXIT
090500     END-IF
090600
090700     MOVE RC-COUNTY-NAME TO CNW-TEXT
090800     PERFORM 1600-NORMALIZE-COUNTY-NAME
090900     IF CNW-RESULT = SPACES
091000         GO TO 0430-EXIT
091100     END-IF
091200
091300     STRING RC-STATE-ABBR DELIMITED BY SIZE
091400            '|' DELIMITED BY SIZE
091500            CNW-RESULT DELIMITED BY SIZE
091600         INTO LOOKUP-KEY
091700
091800     PERFORM 0440-SCAN-COUNTY-TABLE
091900     IF NOT LOOKUP-FOUND AND COUNTY-COUNT < 6600
092000         ADD 1 TO COUNTY-COUNT
092100         SET COUNTY-IDX TO COUNTY-COUNT
092200         MOVE LOOKUP-KEY TO COUNTY-KEY(COUNTY-IDX)
092300         MOVE RC-FULL-FIPS-DIGITS TO COUNTY-FIPS(COUNTY-IDX)
092400     END-IF
092500
092600     PERFORM 0450-REGISTER-CITY-ALIAS THRU 0450-EXIT.
092700
092800 0430-EXIT.
092900     EXIT.
093000
093100******************************************************************
093200*  0440  --  LINEAR SCAN OF COUNTY-TABLE FOR LOOKUP-KEY.    
093300*  SAME IDIOM AS THE REGION/DEPARTMENT TABLE SCANS ELSEWHERE IN  *
093400*  THIS SHOP'S AGGREGATION PROGRAMS.                             *
093500******************************************************************
093600 0440-SCAN-COUNTY-TABLE.
093700     SET LOOKUP-FOUND-SW TO 'N'
093800     MOVE 0 TO LOOKUP-FIPS
093900     SET COUNTY-IDX TO 1
094000     PERFORM 0440-SCAN-ONE-COUNTY-ENTRY
094100         UNTIL COUNTY-IDX > COUNTY-COUNT
094200            OR LOOKUP-FOUND.
094300
094400 0440-EXIT.
094500     EXIT.
094600
094700 0440-SCAN-ONE-COUNTY-ENTRY.
094800     IF COUNTY-KEY(COUNTY-IDX) = LOOKUP-KEY
094900         SET LOOKUP-FOUND TO TRUE
095000         MOVE COUNTY-FIPS(COUNTY-IDX) TO LOOKUP-FIPS
095100     ELSE
095200         SET COUNTY-IDX UP BY 1
095300     END-IF.
095400
095500******************************************************************
095600*  0450  --  IF THE COUNTY NAME JUST REGISTERED ENDS IN " CITY",  
095700*  ALSO REGISTER THE SAME FIPS UNDER THE ALIAS KEY WITH THAT      
095800*  SUFFIX STRIPPED -- BUT ONLY WHEN NO ENTRY ALREADY EXISTS       
095900*  UNDER THE ALIAS (FIRST-REGISTERED WINS).                      *
096000******************************************************************
096100 0450-REGISTER-CITY-ALIAS.
096200     PERFORM 0231-COMPUTE-TRIMMED-LENGTH-ALIAS
096300     IF NW-LEN < 6
096400         GO TO 0450-EXIT
096500     END-IF
096600     IF CNW-RESULT(NW-LEN - 4:5) NOT = PH-CITY-SUF
096700         GO TO 0450-EXIT
096800     END-IF
096900
097000     MOVE SPACES TO LOOKUP-KEY
097100     STRING RC-STATE-ABBR DELIMITED BY SIZE
097200            '|' DELIMITED BY SIZE
097300            CNW-RESULT(1:NW-LEN - 5) DELIMITED BY SIZE
097400         INTO LOOKUP-KEY
097500
097600     PERFORM 0440-SCAN-COUNTY-TABLE
097700     IF NOT LOOKUP-FOUND AND COUNTY-COUNT < 6600
097800         ADD 1 TO COUNTY-COUNT
097900         SET COUNTY-IDX TO COUNTY-COUNT
098000         MOVE LOOKUP-KEY TO COUNTY-KEY(COUNTY-IDX)
098100         MOVE RC-FULL-FIPS-DIGITS TO COUNTY-FIPS(COUNTY-IDX)
098200     END-IF.
098300
098400 0450-EXIT.
098500     EXIT.
098600
098700 0231-COMPUTE-TRIMMED-LENGTH-ALIAS.
098800     MOVE CNW-RESULT TO NW-TEXT
098900     PERFORM 0231-COMPUTE-TRIMMED-LENGTH.
099000
099100******************************************************************
099200*  1000-SERIES  --  MAIN FEED-PROCESSING DRIVING LOOP.           *
099300******************************************************************
099400 1000-PROCESS-FEED-ROWS.
099500     READ MKTFD INTO MF-FEED-LINE
099600         AT END
099700             SET MKTFD-FF TO TRUE
099800             GO TO 1000-EXIT
099900     END-READ
100000
100100     PERFORM 1010-PROCESS-ONE-ROW THRU 1010-EXIT
100200     IF MF-ROW-SKIP
100300         ADD 1 TO ROWS-SKIPPED
100400     END-IF.
100500
100600 1000-EXIT.
100700     EXIT.
100800
100900******************************************************************
101000*  1010  --  SPLIT, PARSE, RESOLVE AND ACCUMULATE ONE FEED ROW.   
101100*  ANY STEP THAT FAILS SKIPS THE ROW VIA GO TO 1010-ROW-SKIPPED. *
101200******************************************************************
101300 1010-PROCESS-ONE-ROW.
101400     SET MF-ROW-SKIP-SW TO 'N'
101500     PERFORM 1100-SPLIT-DATA-ROW
101600     IF MF-ROW-COL-COUNT < MF-PERIOD-COL-POS
101700        OR MF-ROW-COL-COUNT < MF-PRICE-COL-POS
101800         GO TO 1010-ROW-SKIPPED
101900     END-IF
102000
102100     MOVE MF-ROW-VALUE(MF-PERIOD-COL-POS) TO MF-PERIOD-RAW-TEXT
102200     MOVE MF-ROW-VALUE(MF-PERIOD-COL-POS) TO MF-PERIOD-END
102300     PERFORM 1200-PARSE-PERIOD THRU 1200-EXIT
102400     IF NOT MF-PERIOD-VALID
102500         GO TO 1010-ROW-SKIPPED
102600     END-IF
102700
102800     MOVE MF-ROW-VALUE(MF-PRICE-COL-POS) TO NC-TEXT
102900     MOVE MF-ROW-VALUE(MF-PRICE-COL-POS) TO MF-MEDIAN-SALE-PRICE
103000     PERFORM 1300-PARSE-PRICE THRU 1300-EXIT
103100     IF NOT MF-PRICE-VALID
103200         GO TO 1010-ROW-SKIPPED
103300     END-IF
103400
103500     IF FIPS-COL-PRESENT
103600         IF MF-ROW-COL-COUNT < MF-FIPS-COL-POS
103700             GO TO 1010-ROW-SKIPPED
103800         END-IF
103900         MOVE MF-ROW-VALUE(MF-FIPS-COL-POS) TO NW-TEXT
104000         MOVE MF-ROW-VALUE(MF-FIPS-COL-POS) TO MF-REGION-FIPS
104100         PERFORM 1400-NORMALIZE-FIPS-DIRECT THRU 1400-EXIT
104200         IF NOT MF-FIPS-VALID
104300             GO TO 1010-ROW-SKIPPED
104400         END-IF
104500     ELSE
104600         IF MF-ROW-COL-COUNT < MF-NAME-COL-POS
104700            OR MF-ROW-COL-COUNT < MF-STATE-COL-POS
104800             GO TO 1010-ROW-SKIPPED
104900         END-IF
105000         MOVE MF-ROW-VALUE(MF-NAME-COL-POS) TO MF-REGION-NAME
105100         MOVE MF-ROW-VALUE(MF-STATE-COL-POS) TO MF-STATE-VALUE
105200         PERFORM 1420-RESOLVE-FIPS-BY-NAME-STATE THRU 1420-EXIT
105300         IF NOT MF-FIPS-VALID
105400             GO TO 1010-ROW-SKIPPED
105500         END-IF
105600     END-IF
105700
105800     PERFORM 1500-ACCUMULATE-LATEST-PRICE
105900     ADD 1 TO ROWS-PROCESSED
106000     GO TO 1010-EXIT.
106100
106200 1010-ROW-SKIPPED.
106300     SET MF-ROW-SKIP TO TRUE.
106400
106500 1010-EXIT.
106600     EXIT.
106700
106800******************************************************************
106900*  1100  --  SPLIT MF-FEED-TEXT ON TAB INTO MF-ROW-TABLE.         
107000******************************************************************
107100 1100-SPLIT-DATA-ROW.
107200     MOVE 0 TO MF-ROW-COL-COUNT
107300     SET MF-ROW-IDX TO 1
107400     MOVE 1 TO NW-PTR
107500
107600     PERFORM 1110-SPLIT-NEXT-DATA-COLUMN
107700         UNTIL NW-PTR > 2000
107800            OR MF-ROW-COL-COUNT = 60.
107900
108000 1100-EXIT.
108100     EXIT.
108200
108300 1110-SPLIT-NEXT-DATA-COLUMN.
108400     UNSTRING MF-FEED-TEXT DELIMITED BY X'09'
108500         INTO NW-TEXT
108600         WITH POINTER NW-PTR
108700     ADD 1 TO MF-ROW-COL-COUNT
108800     SET MF-ROW-IDX TO MF-ROW-COL-COUNT
108900     PERFORM 0230-NORMALIZE-VALUE
109000     MOVE NW-TEXT TO MF-ROW-VALUE(MF-ROW-IDX).
109100
109200******************************************************************
109300*  1200-SERIES  --  PERIOD PARSE / VALIDATE.                     *
109400******************************************************************
109500 1200-PARSE-PERIOD.
109600     SET MF-PERIOD-VALID-SW TO 'N'
109700     SET MF-PERIOD-CALENDAR-SW TO 'N'
109800     IF MF-PERIOD-RAW-TEXT = SPACES
109900         GO TO 1200-EXIT
110000     END-IF
110100
110200     PERFORM 1210-CHECK-PERIOD-SHAPE THRU 1210-EXIT
110300     IF NOT MF-PERIOD-VALID
110400         DISPLAY 'INVALID PERIOD VALUE - ' MF-PERIOD-RAW-TEXT
110500         GO TO 1200-EXIT
110600     END-IF
110700
110800     MOVE MF-PERIOD-RAW-TEXT(1:10) TO MF-PERIOD-TEXT
110900     MOVE MF-PERIOD-YEAR  TO CW-YEAR
111000     MOVE MF-PERIOD-MONTH TO CW-MONTH
111100     MOVE MF-PERIOD-DAY   TO CW-DAY
111200     PERFORM 1220-VALIDATE-CALENDAR-DATE
111300     IF CW-MONTH >= 1 AND CW-MONTH <= 12
111400        AND CW-DAY >= 1 AND CW-DAY <= CW-MAX-DAY
111500         SET MF-PERIOD-IS-CALENDAR TO TRUE
111600     END-IF.
111700
111800 1200-EXIT.
111900     EXIT.
112000
112100******************************************************************
112200*  1210  --  CONFIRM THE RAW TEXT MATCHES \D{4}-\D{2}-\D{2} --    
112300*  FOUR DIGITS, DASH, TWO DIGITS, DASH, TWO DIGITS -- CHARACTER   
112400*  BY CHARACTER, USING CLASS DIGIT-CLASS.                        *
112500******************************************************************
112600 1210-CHECK-PERIOD-SHAPE.
112700     SET MF-PERIOD-VALID-SW TO 'N'
112800     IF MF-PERIOD-RAW-TEXT(1:4)  IS NOT DIGIT-CLASS
112900         GO TO 1210-EXIT
113000     END-IF
113100     IF MF-PERIOD-RAW-TEXT(5:1)  NOT = '-'
113200         GO TO 1210-EXIT
113300     END-IF
113400     IF MF-PERIOD-RAW-TEXT(6:2)  IS NOT DIGIT-CLASS
113500         GO TO 1210-EXIT
113600     END-IF
113700     IF MF-PERIOD-RAW-TEXT(8:1)  NOT = '-'
113800         GO TO 1210-EXIT
113900     END-IF
114000     IF MF-PERIOD-RAW-TEXT(9:2)  IS NOT DIGIT-CLASS
114100         GO TO 1210-EXIT
114200     END-IF
114300     SET MF-PERIOD-VALID TO TRUE.
114400
114500 1210-EXIT.
114600     EXIT.
114700
114800******************************************************************
114900*  1220  --  VALID-CALENDAR-DATE TEST -- RESOLVES CW-MAX-DAY   
115000*  FOR THE GIVEN MONTH, APPLYING THE LEAP-YEAR TEST TO FEBRUARY.  
115100******************************************************************
115200 1220-VALIDATE-CALENDAR-DATE.
115300     PERFORM 1230-TEST-LEAP-YEAR THRU 1230-EXIT
115400     IF CW-MONTH >= 1 AND CW-MONTH <= 12
115500         SET DIM-IDX TO CW-MONTH
115600         MOVE DIM-ENTRY(DIM-IDX) TO CW-MAX-DAY
115700         IF CW-MONTH = 2 AND CW-IS-LEAP
115800             MOVE 29 TO CW-MAX-DAY
115900         END-IF
116000     ELSE
116100         MOVE 0 TO CW-MAX-DAY
116200     END-IF.
116300
116400 1220-EXIT.
116500     EXIT.
116600
116700******************************************************************
116800*  1230  --  LEAP-YEAR TEST -- DIVISIBLE BY 4, EXCEPT CENTURY     
116900*  YEARS, WHICH MUST ALSO BE DIVISIBLE BY 400 (YEAR 2000 IS A     
117000*  LEAP YEAR; 1900 AND 2100 ARE NOT).                             
117100******************************************************************
117200 1230-TEST-LEAP-YEAR.
117300     SET CW-LEAP-SW TO 'N'
117400     DIVIDE CW-YEAR BY 4 GIVING CW-REM-4
117500         REMAINDER CW-REM-4
117600     IF CW-REM-4 NOT = 0
117700         GO TO 1230-EXIT
117800     END-IF
117900     DIVIDE CW-YEAR BY 100 GIVING CW-REM-100
118000         REMAINDER CW-REM-100
118100     IF CW-REM-100 NOT = 0
118200         SET CW-IS-LEAP TO TRUE
118300         GO TO 1230-EXIT
118400     END-IF
118500     DIVIDE CW-YEAR BY 400 GIVING CW-REM-400
118600         REMAINDER CW-REM-400
118700     IF CW-REM-400 = 0
118800         SET CW-IS-LEAP TO TRUE
118900     END-IF.
119000
119100 1230-EXIT.
119200     EXIT.
119300
119400******************************************************************
119500*  1250  --  PERIOD COMPARISON.  BOTH STORED AND CANDIDATE        
119600*  PERIODS ARE ALWAYS \D{4}-\D{2}-\D{2} TEXT AT THIS POINT, SO A  
119700*  PURE LEXICAL COMPARE IS SUFFICIENT PER THE BUSINESS RULE.      
119800*  RETURNS 'LATER THAN' VERDICT IN CS-FOUND-SW (Y/N REUSED).  *
119900******************************************************************
120000 1250-COMPARE-PERIODS.
120100     SET CS-FOUND-SW TO 'N'
120200     IF MF-PERIOD-TEXT > FIPS-ENTRY-PERIOD(FIPS-IDX)
120300         SET CS-FOUND TO TRUE
120400     END-IF.
120500
120600 1250-EXIT.
120700     EXIT.
120800
120900******************************************************************
121000*  1300-SERIES  --  PRICE PARSE / VALIDATE / CONVERT.             
121100******************************************************************
121200 1300-PARSE-PRICE.
121300     SET MF-PRICE-VALID-SW TO 'N'
121400     IF NC-TEXT = SPACES
121500         GO TO 1300-EXIT
121600     END-IF
121700     MOVE NC-TEXT TO NC-UPPER
121800     INSPECT NC-UPPER CONVERTING LOWER-ALPHA
121900         TO UPPER-ALPHA
122000     IF NC-UPPER = 'NA'
122100         GO TO 1300-EXIT
122200     END-IF
122300
122400     PERFORM 1310-CONVERT-TEXT-TO-NUMBER THRU 1310-EXIT
122500     IF NOT NC-VALID
122600         GO TO 1300-EXIT
122700     END-IF
122800
122900     PERFORM 1320-ROUND-HALF-UP
123000     MOVE NC-ROUNDED TO MF-PRICE-AMOUNT
123100     SET MF-PRICE-VALID TO TRUE.
123200
123300 1300-EXIT.
123400     EXIT.
123500
123600******************************************************************
123700*  1310  --  DIGIT-BY-DIGIT TEXT-TO-NUMBER CONVERSION.  HANDLES   
123800*  AN OPTIONAL SINGLE DECIMAL POINT; REJECTS ANY OTHER NON-DIGIT. 
123900******************************************************************
124000 1310-CONVERT-TEXT-TO-NUMBER.
124100     MOVE 0 TO NC-INT-RESULT
124200     MOVE 0 TO NC-FRAC-RESULT
124300     MOVE 0 TO NC-FRAC-DIGITS
124400     SET NC-SEEN-DOT-SW TO 'N'
124500     SET NC-VALID-SW TO 'N'
124600     PERFORM 0231-COMPUTE-TRIMMED-LENGTH-PRICE
124700
124800     IF NC-LEN = 0
124900         GO TO 1310-EXIT
125000     END-IF
125100
125200     MOVE 1 TO NC-PTR
125300     SET NC-VALID TO TRUE
125400     PERFORM 1311-CONVERT-ONE-CHAR
125500         UNTIL NC-PTR > NC-LEN
125600            OR NOT NC-VALID.
125700
125800 1310-EXIT.
125900     EXIT.
126000
126100 0231-COMPUTE-TRIMMED-LENGTH-PRICE.
126200     MOVE NC-TEXT TO NW-TEXT
126300     PERFORM 0231-COMPUTE-TRIMMED-LENGTH
126400     MOVE NW-LEN TO NC-LEN.
126500
126600 1311-CONVERT-ONE-CHAR.
126700     MOVE NC-TEXT(NC-PTR:1) TO NC-CHAR
126800     IF NC-CHAR = '.'
126900         IF NC-SEEN-DOT
127000             SET NC-VALID-SW TO 'N'
127100         ELSE
127200             SET NC-SEEN-DOT TO TRUE
127300         END-IF
127400     ELSE
127500         IF NC-CHAR IS NOT DIGIT-CLASS
127600             SET NC-VALID-SW TO 'N'
127700         ELSE
127800             MOVE NC-CHAR TO NC-DIGIT-VAL
127900             IF NC-SEEN-DOT
128000                 COMPUTE NC-FRAC-RESULT =
128100                     NC-FRAC-RESULT * 10 + NC-DIGIT-VAL
128200                 ADD 1 TO NC-FRAC-DIGITS
128300             ELSE
128400                 COMPUTE NC-INT-RESULT =
128500                     NC-INT-RESULT * 10 + NC-DIGIT-VAL
128600             END-IF
128700         END-IF
128800     END-IF
128900     ADD 1 TO NC-PTR.
129000
129100******************************************************************
129200*  1320  --  ROUND HALF UP ON THE FRACTIONAL PART KEPT BY 1310.  *
129300*  ONLY THE FIRST FRACTIONAL DIGIT IS SIGNIFICANT FOR ROUNDING;   
129400*  5 OR ABOVE ROUNDS THE WHOLE-DOLLAR PART UP BY ONE.            *
129500******************************************************************
129600 1320-ROUND-HALF-UP.
129700     MOVE NC-INT-RESULT TO NC-ROUNDED
129800     IF NC-FRAC-DIGITS > 0
129900         PERFORM 1321-EXTRACT-LEAD-FRAC-DIGIT
130000         IF NC-FRAC-RESULT >= 5
130100             ADD 1 TO NC-ROUNDED
130200         END-IF
130300     END-IF.
130400
130500 1320-EXIT.
130600     EXIT.
130700
130800******************************************************************
130900*  1321  --  REDUCE THE ACCUMULATED FRACTION TO ITS LEADING       
131000*  (TENTHS) DIGIT SO ONLY THAT DIGIT DRIVES THE ROUND-HALF-UP     
131100*  DECISION, REGARDLESS OF HOW MANY FRACTIONAL DIGITS APPEARED.   
131200******************************************************************
131300 1321-EXTRACT-LEAD-FRAC-DIGIT.
131400     PERFORM 1321-DROP-ONE-TRAILING-DIGIT
131500         UNTIL NC-FRAC-DIGITS = 1.
131600
131700 1321-EXIT.
131800     EXIT.
131900
132000 1321-DROP-ONE-TRAILING-DIGIT.
132100     DIVIDE NC-FRAC-RESULT BY 10 GIVING NC-FRAC-RESULT
132200     SUBTRACT 1 FROM NC-FRAC-DIGITS.
132300
132400******************************************************************
132500*  1400-SERIES  --  FIPS RESOLUTION, DIRECT-COLUMN PATH.          
132600******************************************************************
132700 1400-NORMALIZE-FIPS-DIRECT.
132800     SET MF-FIPS-VALID-SW TO 'N'
132900     PERFORM 1410-STRIP-NONDIGITS-FIPS
133000     IF NW-LEN = 0 OR NW-LEN > 5
133100         GO TO 1400-EXIT
133200     END-IF
133300
133400     MOVE SPACES TO MF-FIPS-CODE-X
133500     MOVE NW-TEXT(1:NW-LEN) TO
133600         MF-FIPS-CODE-X(6 - NW-LEN:NW-LEN)
133700     INSPECT MF-FIPS-CODE-X REPLACING ALL SPACE BY '0'
133800     SET MF-FIPS-VALID TO TRUE.
133900
134000 1400-EXIT.
134100     EXIT.
134200
134300******************************************************************
134400*  1410  --  DISCARD EVERY NON-DIGIT CHARACTER FROM NW-TEXT,   
134500*  LEFT-JUSTIFYING WHAT REMAINS, THEN RECOMPUTE ITS LENGTH.       
134600******************************************************************
134700 1410-STRIP-NONDIGITS-FIPS.
134800     MOVE NW-TEXT TO CNW-TEXT
134900     MOVE SPACES TO NW-TEXT
135000     MOVE 0 TO NW-LEN
135100     MOVE 1 TO NW-SCAN-IDX
135200     PERFORM 1411-COPY-ONE-DIGIT
135300         UNTIL NW-SCAN-IDX > 70.
135400
135500 1410-EXIT.
135600     EXIT.
135700
135800 1411-COPY-ONE-DIGIT.
135900     IF CNW-TEXT(NW-SCAN-IDX:1) IS DIGIT-CLASS
136000         ADD 1 TO NW-LEN
136100         MOVE CNW-TEXT(NW-SCAN-IDX:1)
136200             TO NW-TEXT(NW-LEN:1)
136300     END-IF
136400     ADD 1 TO NW-SCAN-IDX.
136500
136600******************************************************************
136700*  1420-SERIES  --  FIPS RESOLUTION, NAME/STATE FALLBACK PATH.    
136800******************************************************************
136900 1420-RESOLVE-FIPS-BY-NAME-STATE.
137000     SET MF-FIPS-VALID-SW TO 'N'
137100     MOVE MF-ROW-VALUE(MF-STATE-COL-POS) TO NW-TEXT
137200     PERFORM 1700-NORMALIZE-STATE-VALUE THRU 1700-EXIT
137300     IF NW-TEXT = SPACES
137400         MOVE SPACES TO LOOKUP-KEY
137500         STRING MF-ROW-VALUE(MF-STATE-COL-POS) DELIMITED BY SIZE
137600                '|' DELIMITED BY SIZE
137700                MF-ROW-VALUE(MF-NAME-COL-POS) DELIMITED BY SIZE
137800             INTO LOOKUP-KEY
137900         PERFORM 1430-LOG-UNMATCHED-PAIR
138000         GO TO 1420-EXIT
138100     END-IF
138200     MOVE NW-TEXT TO RC-STATE-ABBR
138300
138400     MOVE MF-ROW-VALUE(MF-NAME-COL-POS) TO CNW-TEXT
138500     PERFORM 1600-NORMALIZE-COUNTY-NAME
138600     IF CNW-RESULT = SPACES
138700         MOVE SPACES TO LOOKUP-KEY
138800         STRING RC-STATE-ABBR DELIMITED BY SIZE
138900                '|' DELIMITED BY SIZE
139000                MF-ROW-VALUE(MF-NAME-COL-POS) DELIMITED BY SIZE
139100             INTO LOOKUP-KEY
139200         PERFORM 1430-LOG-UNMATCHED-PAIR
139300         GO TO 1420-EXIT
139400     END-IF
139500
139600     MOVE SPACES TO LOOKUP-KEY
139700     STRING RC-STATE-ABBR DELIMITED BY SIZE
139800            '|' DELIMITED BY SIZE
139900            CNW-RESULT DELIMITED BY SIZE
140000         INTO LOOKUP-KEY
140100
140200     PERFORM 0440-SCAN-COUNTY-TABLE
140300     IF LOOKUP-FOUND
140400         MOVE LOOKUP-FIPS TO MF-FIPS-CODE
140500         SET MF-FIPS-VALID TO TRUE
140600     ELSE
140700         PERFORM 1430-LOG-UNMATCHED-PAIR
140800     END-IF.
140900
141000 1420-EXIT.
141100     EXIT.
141200
141300******************************************************************
141400*  1430  --  LOG THE FIRST OCCURRENCE OF EACH DISTINCT UNMATCHED  
141500*  STATE|COUNTY KEY TO DIAGNOSTIC OUTPUT.                        *
141600******************************************************************
141700 1430-LOG-UNMATCHED-PAIR.
141800     SET CS-FOUND-SW TO 'N'
141900     SET UNMTCH-IDX TO 1
142000     PERFORM 1431-SCAN-UNMATCHED-ONE
142100         UNTIL UNMTCH-IDX > UNMATCHED-COUNT
142200            OR CS-FOUND
142300
142400     IF NOT CS-FOUND AND UNMATCHED-COUNT < 500
142500         ADD 1 TO UNMATCHED-COUNT
142600         SET UNMTCH-IDX TO UNMATCHED-COUNT
142700         MOVE LOOKUP-KEY TO UNMATCHED-KEY(UNMTCH-IDX)
142800         DISPLAY 'UNMATCHED COUNTY/STATE - ' LOOKUP-KEY
142900     END-IF.
143000
143100 1430-EXIT.
143200     EXIT.
143300
143400 1431-SCAN-UNMATCHED-ONE.
143500     IF UNMATCHED-KEY(UNMTCH-IDX) = LOOKUP-KEY
143600         SET CS-FOUND TO TRUE
143700     ELSE
143800         SET UNMTCH-IDX UP BY 1
143900     END-IF.
144000
144100******************************************************************
144200*  1500-SERIES  --  LATEST-PRICE-PER-FIPS ACCUMULATION.  THE ONLY 
144300*  CONTROL-BREAK ACCUMULATOR IN THIS RUN.                        *
144400******************************************************************
144500 1500-ACCUMULATE-LATEST-PRICE.
144600     SET CS-FOUND-SW TO 'N'
144700     SET FIPS-IDX TO 1
144800     PERFORM 1501-SCAN-FIPS-TABLE-ONE
144900         UNTIL FIPS-IDX > FIPS-COUNT
145000            OR CS-FOUND
145100
145200     IF CS-FOUND
145300         PERFORM 1250-COMPARE-PERIODS
145400         IF CS-FOUND
145500             MOVE MF-PRICE-AMOUNT TO
145600                 FIPS-ENTRY-PRICE(FIPS-IDX)
145700             MOVE MF-PERIOD-TEXT TO
145800                 FIPS-ENTRY-PERIOD(FIPS-IDX)
145900         END-IF
146000     ELSE
146100         IF FIPS-COUNT < 3250
146200             ADD 1 TO FIPS-COUNT
146300             SET FIPS-IDX TO FIPS-COUNT
146400             MOVE MF-FIPS-CODE TO
146500                 FIPS-ENTRY-CODE(FIPS-IDX)
146600             MOVE MF-PRICE-AMOUNT TO
146700                 FIPS-ENTRY-PRICE(FIPS-IDX)
146800             MOVE MF-PERIOD-TEXT TO
146900                 FIPS-ENTRY-PERIOD(FIPS-IDX)
147000         END-IF
147100     END-IF.
147200
147300 1500-EXIT.
147400     EXIT.
147500
147600 1501-SCAN-FIPS-TABLE-ONE.
147700     IF FIPS-ENTRY-CODE(FIPS-IDX) = MF-FIPS-CODE
147800         SET CS-FOUND TO TRUE
147900     ELSE
148000         SET FIPS-IDX UP BY 1
148100     END-IF.
148200
148300******************************************************************
148400*  1600-SERIES  --  15-STEP COUNTY-NAME NORMALIZATION.  CNW-   
148500*  TEXT IS THE WORKING VALUE THROUGHOUT; CNW-RESULT HOLDS THE  
148600*  FINAL UPPER-CASED ANSWER (SPACES IF NO USABLE TEXT REMAINS).   
148700******************************************************************
148800 1600-NORMALIZE-COUNTY-NAME.
148900     PERFORM 0230-NORMALIZE-VALUE-CNW
149000     PERFORM 1601-DROP-AFTER-COMMA
149100     PERFORM 0230-NORMALIZE-VALUE-CNW
149200     PERFORM 1602-STRIP-DIACRITICS
149300     PERFORM 1603-REPLACE-AMPERSAND
149400     PERFORM 1604-REPLACE-ST
149500     PERFORM 1605-REPLACE-STE
149600     PERFORM 1606-REPLACE-PARISH
149700     PERFORM 1607-REPLACE-BOROUGH
149800     PERFORM 1608-REPLACE-CENSUS-AREA
149900     PERFORM 1609-REPLACE-CITY-BOROUGH
150000     PERFORM 1610-REPLACE-CITY-COUNTY
150100     PERFORM 1611-COLLAPSE-COUNTY-COUNTY
150200     PERFORM 1612-COLLAPSE-WHITESPACE
150300     INSPECT CNW-TEXT CONVERTING LOWER-ALPHA
150400         TO UPPER-ALPHA
150500     MOVE CNW-TEXT TO CNW-RESULT.
150600
150700 1600-EXIT.
150800     EXIT.
150900
151000 0230-NORMALIZE-VALUE-CNW.
151100     MOVE CNW-TEXT TO NW-TEXT
151200     PERFORM 0230-NORMALIZE-VALUE
151300     MOVE NW-TEXT TO CNW-TEXT.
151400
151500******************************************************************
151600*  1601  --  IF THE NAME CONTAINS A COMMA, KEEP ONLY THE TEXT     
151700*  BEFORE THE FIRST COMMA.                                       *
151800******************************************************************
151900 1601-DROP-AFTER-COMMA.
152000     MOVE 0 TO CNW-DELIM-COUNT
152100     INSPECT CNW-TEXT TALLYING CNW-DELIM-COUNT FOR ALL ','
152200     IF CNW-DELIM-COUNT > 0
152300         UNSTRING CNW-TEXT DELIMITED BY ','
152400             INTO CNW-BEFORE
152500         MOVE CNW-BEFORE TO CNW-TEXT
152600     END-IF.
152700
152800******************************************************************
152900*  1602  --  STRIP DIACRITICAL MARKS FROM ACCENTED LATIN LETTERS  *
153000*  (E.G. DONA ANA).  CNW-TEXT IS SCANNED ONE UTF-8 BYTE AT A      *
153100*  TIME INTO DIA-RESULT -- A 2-BYTE ACCENTED SEQUENCE MATCHED     *
153200*  AGAINST DIACRITIC-TABLE COLLAPSES TO ITS 1-BYTE PLAIN LETTER,  *
153300*  ANY OTHER BYTE COPIES STRAIGHT ACROSS.  GP0084 -- SEE CHANGE   *
153400*  LOG.                                                          *
153500******************************************************************
153600 1602-STRIP-DIACRITICS.
153700     MOVE SPACES TO DIA-RESULT
153800     MOVE 1 TO DIA-SCAN-PTR
153900     MOVE 1 TO DIA-OUT-PTR
154000     PERFORM 1602-STRIP-ONE-BYTE
154100         UNTIL DIA-SCAN-PTR > 70
154200     MOVE DIA-RESULT TO CNW-TEXT.
154300
154400 1602-STRIP-ONE-BYTE.
154500     SET CS-FOUND-SW TO 'N'
154600     SET DIA-IDX TO 1
154700     IF DIA-SCAN-PTR < 70
154800         PERFORM 1602-MATCH-ONE-ENTRY
154900             UNTIL DIA-IDX > 46
155000                OR CS-FOUND
155100     END-IF
155200
155300     IF CS-FOUND
155400         MOVE DIA-TO(DIA-IDX) TO DIA-RESULT(DIA-OUT-PTR:1)
155500         ADD 2 TO DIA-SCAN-PTR
155600     ELSE
155700         MOVE CNW-TEXT(DIA-SCAN-PTR:1)
155800             TO DIA-RESULT(DIA-OUT-PTR:1)
155900         ADD 1 TO DIA-SCAN-PTR
156000     END-IF
156100     ADD 1 TO DIA-OUT-PTR.
156200
156300 1602-MATCH-ONE-ENTRY.
156400     IF CNW-TEXT(DIA-SCAN-PTR:2) = DIA-FROM2(DIA-IDX)
156500         SET CS-FOUND TO TRUE
156600     ELSE
156700         SET DIA-IDX UP BY 1
156800     END-IF.
156900
157000******************************************************************
157100*  1603  --  REPLACE '&' WITH ' AND '.                           *
157200******************************************************************
157300 1603-REPLACE-AMPERSAND.
157400     MOVE 0 TO CNW-DELIM-COUNT
157500     INSPECT CNW-TEXT TALLYING CNW-DELIM-COUNT
157600         FOR ALL PH-AMP
157700     IF CNW-DELIM-COUNT > 0
157800         UNSTRING CNW-TEXT DELIMITED BY PH-AMP
157900             INTO CNW-BEFORE CNW-AFTER
158000         STRING CNW-BEFORE DELIMITED BY SIZE
158100                PH-AND DELIMITED BY SIZE
158200                CNW-AFTER DELIMITED BY SIZE
158300             INTO CNW-TEXT
158400     END-IF.
158500
158600******************************************************************
158700*  1604  --  REPLACE 'ST. ' WITH 'SAINT '.                       *
158800******************************************************************
158900 1604-REPLACE-ST.
159000     MOVE 0 TO CNW-DELIM-COUNT
159100     INSPECT CNW-TEXT TALLYING CNW-DELIM-COUNT
159200         FOR ALL PH-ST
159300     IF CNW-DELIM-COUNT > 0
159400         UNSTRING CNW-TEXT DELIMITED BY PH-ST
159500             INTO CNW-BEFORE CNW-AFTER
159600         STRING CNW-BEFORE DELIMITED BY SIZE
159700                PH-SAINT DELIMITED BY SIZE
159800                CNW-AFTER DELIMITED BY SIZE
159900             INTO CNW-TEXT
160000     END-IF.
160100
160200******************************************************************
160300*  1605  --  REPLACE 'STE. ' WITH 'SAINTE '.                     *
160400******************************************************************
160500 1605-REPLACE-STE.
160600     MOVE 0 TO CNW-DELIM-COUNT
160700     INSPECT CNW-TEXT TALLYING CNW-DELIM-COUNT
160800         FOR ALL PH-STE
160900     IF CNW-DELIM-COUNT > 0
161000         UNSTRING CNW-TEXT DELIMITED BY PH-STE
161100             INTO CNW-BEFORE CNW-AFTER
161200         STRING CNW-BEFORE DELIMITED BY SIZE
161300                PH-SAINTE DELIMITED BY SIZE
161400                CNW-AFTER DELIMITED BY SIZE
161500             INTO CNW-TEXT
161600     END-IF.
161700
161800******************************************************************
161900*  1606  --  REPLACE TRAILING/EMBEDDED ' PARISH' WITH ' COUNTY'.  
162000******************************************************************
162100 1606-REPLACE-PARISH.
162200     MOVE 0 TO CNW-DELIM-COUNT
162300     INSPECT CNW-TEXT TALLYING CNW-DELIM-COUNT
162400         FOR ALL PH-PARISH
162500     IF CNW-DELIM-COUNT > 0
162600         UNSTRING CNW-TEXT DELIMITED BY PH-PARISH
162700             INTO CNW-BEFORE CNW-AFTER
162800         STRING CNW-BEFORE DELIMITED BY SIZE
162900                PH-COUNTY-SUF DELIMITED BY SIZE
163000                CNW-AFTER DELIMITED BY SIZE
163100             INTO CNW-TEXT
163200     END-IF.
163300
163400******************************************************************
163500*  1607  --  REPLACE ' BOROUGH' WITH ' COUNTY'.                  *
163600******************************************************************
163700 1607-REPLACE-BOROUGH.
163800     MOVE 0 TO CNW-DELIM-COUNT
163900     INSPECT CNW-TEXT TALLYING CNW-DELIM-COUNT
164000         FOR ALL PH-BOROUGH
164100     IF CNW-DELIM-COUNT > 0
164200         UNSTRING CNW-TEXT DELIMITED BY PH-BOROUGH
164300             INTO CNW-BEFORE CNW-AFTER
164400         STRING CNW-BEFORE DELIMITED BY SIZE
164500                PH-COUNTY-SUF DELIMITED BY SIZE
164600                CNW-AFTER DELIMITED BY SIZE
164700             INTO CNW-TEXT
164800     END-IF.
164900
165000******************************************************************
165100*  1608  --  REPLACE ' CENSUS AREA' WITH ' COUNTY'.               
165200******************************************************************
165300 1608-REPLACE-CENSUS-AREA.
165400     MOVE 0 TO CNW-DELIM-COUNT
165500     INSPECT CNW-TEXT TALLYING CNW-DELIM-COUNT
165600         FOR ALL PH-CENSUS-AREA
165700     IF CNW-DELIM-COUNT > 0
165800         UNSTRING CNW-TEXT DELIMITED BY PH-CENSUS-AREA
165900             INTO CNW-BEFORE CNW-AFTER
166000         STRING CNW-BEFORE DELIMITED BY SIZE
166100                PH-COUNTY-SUF DELIMITED BY SIZE
166200                CNW-AFTER DELIMITED BY SIZE
166300             INTO CNW-TEXT
166400     END-IF.
166500
166600******************************************************************
166700*  1609  --  REPLACE ' CITY AND BOROUGH' WITH ' COUNTY'.         *
166800******************************************************************
166900 1609-REPLACE-CITY-BOROUGH.
167000     MOVE 0 TO CNW-DELIM-COUNT
167100     INSPECT CNW-TEXT TALLYING CNW-DELIM-COUNT
167200         FOR ALL PH-CITY-BOROUGH
167300     IF CNW-DELIM-COUNT > 0
167400         UNSTRING CNW-TEXT DELIMITED BY PH-CITY-BOROUGH
167500             INTO CNW-BEFORE CNW-AFTER
167600         STRING CNW-BEFORE DELIMITED BY SIZE
167700                PH-COUNTY-SUF DELIMITED BY SIZE
167800                CNW-AFTER DELIMITED BY SIZE
167900             INTO CNW-TEXT
168000     END-IF.
168100
168200******************************************************************
168300*  1610  --  REPLACE ' CITY COUNTY' WITH ' CITY' (UNDOES THE      
168400*  DOUBLE SUBSTITUTION STEP 1607 CAN PRODUCE ON NAMES LIKE        
168500*  "X CITY BOROUGH").                                            *
168600******************************************************************
168700 1610-REPLACE-CITY-COUNTY.
168800     MOVE 0 TO CNW-DELIM-COUNT
168900     INSPECT CNW-TEXT TALLYING CNW-DELIM-COUNT
169000         FOR ALL PH-CITY-COUNTY
169100     IF CNW-DELIM-COUNT > 0
169200         UNSTRING CNW-TEXT DELIMITED BY PH-CITY-COUNTY
169300             INTO CNW-BEFORE CNW-AFTER
169400         STRING CNW-BEFORE DELIMITED BY SIZE
169500                PH-CITY-SUF DELIMITED BY SIZE
169600                CNW-AFTER DELIMITED BY SIZE
169700             INTO CNW-TEXT
169800     END-IF.
169900
170000******************************************************************
170100*  1611  --  COLLAPSE A LITERAL 'COUNTY COUNTY ' WORD PAIR DOWN   
170200*  TO 'COUNTY '.                                                 *
170300******************************************************************
170400 1611-COLLAPSE-COUNTY-COUNTY.
170500     MOVE 0 TO CNW-DELIM-COUNT
170600     INSPECT CNW-TEXT TALLYING CNW-DELIM-COUNT
170700         FOR ALL PH-COUNTY-COUNTY
170800     IF CNW-DELIM-COUNT > 0
170900         UNSTRING CNW-TEXT DELIMITED BY PH-COUNTY-COUNTY
171000             INTO CNW-BEFORE CNW-AFTER
171100         STRING CNW-BEFORE DELIMITED BY SIZE
171200                PH-COUNTY-SUF DELIMITED BY SIZE
171300                ' ' DELIMITED BY SIZE
171400                CNW-AFTER DELIMITED BY SIZE
171500             INTO CNW-TEXT
171600     END-IF.
171700
171800******************************************************************
171900*  1612  --  COLLAPSE RUNS OF WHITESPACE TO A SINGLE SPACE.       
172000******************************************************************
172100 1612-COLLAPSE-WHITESPACE.
172200     MOVE 1 TO CNW-DELIM-COUNT
172300     PERFORM 1613-SQUEEZE-DOUBLE-SPACES
172400         UNTIL CNW-DELIM-COUNT = 0.
172500
172600 1613-SQUEEZE-DOUBLE-SPACES.
172700     MOVE 0 TO CNW-DELIM-COUNT
172800     INSPECT CNW-TEXT TALLYING CNW-DELIM-COUNT
172900         FOR ALL '  '
173000     IF CNW-DELIM-COUNT > 0
173100         UNSTRING CNW-TEXT DELIMITED BY '  '
173200             INTO CNW-BEFORE CNW-AFTER
173300         STRING CNW-BEFORE DELIMITED BY SIZE
173400                ' ' DELIMITED BY SIZE
173500                CNW-AFTER DELIMITED BY SIZE
173600             INTO CNW-TEXT
173700     END-IF.
173800
173900******************************************************************
174000*  1700-SERIES  --  STATE-VALUE NORMALIZATION.  NW-TEXT IS     
174100*  BOTH INPUT AND OUTPUT -- SPACES ON EXIT MEANS UNRESOLVABLE.    
174200******************************************************************
174300 1700-NORMALIZE-STATE-VALUE.
174400     PERFORM 0230-NORMALIZE-VALUE
174500     INSPECT NW-TEXT CONVERTING LOWER-ALPHA
174600         TO UPPER-ALPHA
174700     PERFORM 0231-COMPUTE-TRIMMED-LENGTH
174800
174900     IF NW-LEN = 2
175000         MOVE NW-TEXT(1:2) TO NW-TEXT
175100         GO TO 1700-EXIT
175200     END-IF
175300
175400     PERFORM 1710-LOOKUP-STATE-NAME
175500     IF CS-FOUND
175600         MOVE STATE-ABBR(STATE-IDX) TO NW-TEXT
175700     ELSE
175800         MOVE SPACES TO NW-TEXT
175900     END-IF.
176000
176100 1700-EXIT.
176200     EXIT.
176300
176400******************************************************************
176500*  1710  --  LINEAR SCAN OF THE 52-ENTRY STATE-NAME TABLE.        
176600******************************************************************
176700 1710-LOOKUP-STATE-NAME.
176800     SET CS-FOUND-SW TO 'N'
176900     SET STATE-IDX TO 1
177000     PERFORM 1711-SCAN-STATE-ONE
177100         UNTIL STATE-IDX > 52
177200            OR CS-FOUND.
177300
177400 1710-EXIT.
177500     EXIT.
177600
177700 1711-SCAN-STATE-ONE.
177800     IF STATE-FULL-NAME(STATE-IDX) = NW-TEXT(1:24)
177900         SET CS-FOUND TO TRUE
178000     ELSE
178100         SET STATE-IDX UP BY 1
178200     END-IF.
178300
178400******************************************************************
178500*  2000-SERIES  --  SORT THE LATEST-PRICE TABLE ASCENDING BY      
178600*  FIPS AND WRITE THE EXTRACT, HEADER LINE FIRST.  INPUT/OUTPUT   
178700*  PROCEDURE FORM IS USED (RATHER THAN USING/GIVING) SO THE       
178800*  LITERAL HEADER LINE CAN BE WRITTEN AHEAD OF THE SORTED ROWS.   
178900******************************************************************
179000 2000-WRITE-SORTED-OUTPUT.
179100     SORT SRTWK
179200         ON ASCENDING KEY SW-FIPS-KEY
179300         INPUT PROCEDURE IS 2100-RELEASE-FIPS-TABLE
179400         OUTPUT PROCEDURE IS 2200-WRITE-OUTPUT-FILE.
179500
179600 2000-EXIT.
179700     EXIT.
179800
179900******************************************************************
180000*  2100  --  RELEASE EVERY ACCUMULATED FIPS-TABLE ENTRY TO THE    
180100*  SORT WORK FILE.                                               *
180200******************************************************************
180300 2100-RELEASE-FIPS-TABLE.
180400     SET FIPS-IDX TO 1
180500     PERFORM 2110-RELEASE-ONE-ENTRY
180600         UNTIL FIPS-IDX > FIPS-COUNT.
180700
180800 2100-EXIT.
180900     EXIT.
181000
181100 2110-RELEASE-ONE-ENTRY.
181200     MOVE FIPS-ENTRY-CODE(FIPS-IDX) TO SW-FIPS-KEY
181300     MOVE FIPS-ENTRY-PRICE(FIPS-IDX) TO PRICE-DISPLAY
181400     MOVE PRICE-DISPLAY TO NW-TEXT
181500     PERFORM 0232-LEFT-TRIM-VALUE
181600     STRING FIPS-ENTRY-CODE(FIPS-IDX) DELIMITED BY SIZE
181700            X'09' DELIMITED BY SIZE
181800            NW-TEXT DELIMITED BY SIZE
181900         INTO SW-PRICE-TEXT
182000     RELEASE SRTWK-DATA
182100     SET FIPS-IDX UP BY 1.
182200
182300******************************************************************
182400*  2200  --  WRITE THE HEADER LINE, THEN RETURN EACH SORTED ROW   
182500*  TO THE OUTPUT EXTRACT.                                        *
182600******************************************************************
182700 2200-WRITE-OUTPUT-FILE.
182800     STRING 'fips' DELIMITED BY SIZE
182900            X'09' DELIMITED BY SIZE
183000            'median_sale_price' DELIMITED BY SIZE
183100         INTO PO-PRICE-TEXT
183200     WRITE PRCOUT-DATA FROM PO-PRICE-LINE
183300
183400     PERFORM 2210-RETURN-ONE-ROW THRU 2210-EXIT
183500         UNTIL CS-FOUND.
183600
183700 2200-EXIT.
183800     EXIT.
183900
184000 2210-RETURN-ONE-ROW.
184100     SET CS-FOUND-SW TO 'N'
184200     RETURN SRTWK INTO SRTWK-DATA
184300         AT END
184400             SET CS-FOUND TO TRUE
184500             GO TO 2210-EXIT
184600     END-RETURN
184700
184800     MOVE SW-PRICE-TEXT TO PO-PRICE-TEXT
184900     WRITE PRCOUT-DATA FROM PO-PRICE-LINE
185000     ADD 1 TO DISTINCT-FIPS-WRITTEN.
185100
185200 2210-EXIT.
185300     EXIT.
185400
185500******************************************************************
185600*  3000  --  RUN STATISTICS TO DIAGNOSTIC OUTPUT.                *
185700******************************************************************
185800 3000-DISPLAY-RUN-STATISTICS.
185900     DISPLAY 'GENPRICES RUN STATISTICS'
186000     DISPLAY 'ROWS PROCESSED .......... ' ROWS-PROCESSED
186100     DISPLAY 'ROWS SKIPPED ............ ' ROWS-SKIPPED
186200     DISPLAY 'DISTINCT FIPS WRITTEN ... ' DISTINCT-FIPS-WRITTEN
186300
186400 3000-EXIT.
186500     EXIT.
186600
186700 9999-FIN-PGM.
186800     STOP RUN.
186900