000100******************************************************************
000200*  STATETAB  -  STATE NAME TO 2-LETTER ABBREVIATION TABLE        *
000300*  COPY'd into 1-GENPRICES WORKING-STORAGE SECTION.  Used by     *
000400*  the state-value normalization rule when a feed's STATE       *
000500*  column carries a full name instead of the 2-letter form.     *
000600*  Loaded the classic way -- one VALUE'd FILLER per entry,       *
000700*  REDEFINED as an OCCURS table -- so a new state/territory is   *
000800*  added by inserting one more FILLER line, nothing else.       *
000900*  See 1-GENPRICES change log for maintenance history.          *
001000******************************************************************
001100 01  STATE-TABLE-VALUES.
001200     05  FILLER PIC X(26) VALUE 'ALABAMA                 AL'.
001300     05  FILLER PIC X(26) VALUE 'ALASKA                  AK'.
001400     05  FILLER PIC X(26) VALUE 'ARIZONA                 AZ'.
001500     05  FILLER PIC X(26) VALUE 'ARKANSAS                AR'.
001600     05  FILLER PIC X(26) VALUE 'CALIFORNIA              CA'.
001700     05  FILLER PIC X(26) VALUE 'COLORADO                CO'.
001800     05  FILLER PIC X(26) VALUE 'CONNECTICUT             CT'.
001900     05  FILLER PIC X(26) VALUE 'DELAWARE                DE'.
002000     05  FILLER PIC X(26) VALUE 'DISTRICT OF COLUMBIA    DC'.
002100     05  FILLER PIC X(26) VALUE 'FLORIDA                 FL'.
002200     05  FILLER PIC X(26) VALUE 'GEORGIA                 GA'.
002300     05  FILLER PIC X(26) VALUE 'HAWAII                  HI'.
002400     05  FILLER PIC X(26) VALUE 'IDAHO                   ID'.
002500     05  FILLER PIC X(26) VALUE 'ILLINOIS                IL'.
002600     05  FILLER PIC X(26) VALUE 'INDIANA                 IN'.
002700     05  FILLER PIC X(26) VALUE 'IOWA                    IA'.
002800     05  FILLER PIC X(26) VALUE 'KANSAS                  KS'.
002900     05  FILLER PIC X(26) VALUE 'KENTUCKY                KY'.
003000     05  FILLER PIC X(26) VALUE 'LOUISIANA               LA'.
003100     05  FILLER PIC X(26) VALUE 'MAINE                   ME'.
003200     05  FILLER PIC X(26) VALUE 'MARYLAND                MD'.
003300     05  FILLER PIC X(26) VALUE 'MASSACHUSETTS           MA'.
003400     05  FILLER PIC X(26) VALUE 'MICHIGAN                MI'.
003500     05  FILLER PIC X(26) VALUE 'MINNESOTA               MN'.
003600     05  FILLER PIC X(26) VALUE 'MISSISSIPPI             MS'.
003700     05  FILLER PIC X(26) VALUE 'MISSOURI                MO'.
003800     05  FILLER PIC X(26) VALUE 'MONTANA                 MT'.
003900     05  FILLER PIC X(26) VALUE 'NEBRASKA                NE'.
004000     05  FILLER PIC X(26) VALUE 'NEVADA                  NV'.
004100     05  FILLER PIC X(26) VALUE 'NEW HAMPSHIRE           NH'.
004200     05  FILLER PIC X(26) VALUE 'NEW JERSEY              NJ'.
004300     05  FILLER PIC X(26) VALUE 'NEW MEXICO              NM'.
004400     05  FILLER PIC X(26) VALUE 'NEW YORK                NY'.
004500     05  FILLER PIC X(26) VALUE 'NORTH CAROLINA          NC'.
004600     05  FILLER PIC X(26) VALUE 'NORTH DAKOTA            ND'.
004700     05  FILLER PIC X(26) VALUE 'OHIO                    OH'.
004800     05  FILLER PIC X(26) VALUE 'OKLAHOMA                OK'.
004900     05  FILLER PIC X(26) VALUE 'OREGON                  OR'.
005000     05  FILLER PIC X(26) VALUE 'PENNSYLVANIA            PA'.
005100     05  FILLER PIC X(26) VALUE 'PUERTO RICO             PR'.
005200     05  FILLER PIC X(26) VALUE 'RHODE ISLAND            RI'.
005300     05  FILLER PIC X(26) VALUE 'SOUTH CAROLINA          SC'.
005400     05  FILLER PIC X(26) VALUE 'SOUTH DAKOTA            SD'.
005500     05  FILLER PIC X(26) VALUE 'TENNESSEE               TN'.
005600     05  FILLER PIC X(26) VALUE 'TEXAS                   TX'.
005700     05  FILLER PIC X(26) VALUE 'UTAH                    UT'.
005800     05  FILLER PIC X(26) VALUE 'VERMONT                 VT'.
005900     05  FILLER PIC X(26) VALUE 'VIRGINIA                VA'.
006000     05  FILLER PIC X(26) VALUE 'WASHINGTON              WA'.
006100     05  FILLER PIC X(26) VALUE 'WEST VIRGINIA           WV'.
006200     05  FILLER PIC X(26) VALUE 'WISCONSIN               WI'.
006300     05  FILLER PIC X(26) VALUE 'WYOMING                 WY'.
006400
006500 01  STATE-TABLE REDEFINES STATE-TABLE-VALUES.
006600     05  STATE-ENTRY OCCURS 52 TIMES
006700                        INDEXED BY STATE-IDX.
006800         10  STATE-FULL-NAME           PIC X(24).
006900         10  STATE-ABBR                PIC X(02).
