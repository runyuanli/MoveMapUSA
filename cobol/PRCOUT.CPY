000100******************************************************************
000200*  PRCOUT  -  OUTPUT-PRICE-RECORD WORKING LAYOUT                 *
000300*  COPY'd into 1-GENPRICES WORKING-STORAGE SECTION.  This is     *
000400*  the text line built (header or data) before each WRITE to    *
000500*  PO-PRICE-FILE -- FIPS and MEDIAN-SALE-PRICE tab-separated,    *
000600*  one line per distinct resolved county, ascending by FIPS.    *
000700*  See 1-GENPRICES change log for maintenance history.          *
000800******************************************************************
000900 01  PO-PRICE-LINE.
001000     05  PO-PRICE-TEXT                   PIC X(80).
001100     05  FILLER                          PIC X(020).
