000100******************************************************************
000200*  REFCNTY  -  REFERENCE-COUNTY-CODE WORKING LAYOUTS             *
000300*  COPY'd into 1-GENPRICES WORKING-STORAGE SECTION.  Holds the   *
000400*  raw reference-table line buffer, its split fields, and the   *
000500*  STATE-ABBR|COUNTY-NAME lookup table built from it (plus the   *
000600*  city-alias entries) that the name/state fallback path uses    *
000700*  to resolve a county's FIPS code when the feed carries none.   *
000800*  See 1-GENPRICES change log for maintenance history.          *
000900******************************************************************
001000 01  RC-REF-LINE.
001100     05  RC-REF-TEXT                     PIC X(200).
001200     05  FILLER                          PIC X(056).
001300
001400 01  RC-REF-FIELDS.
001500     05  RC-STATE-ABBR                   PIC X(02).
001600     05  RC-STATE-FIPS                   PIC X(02).
001700     05  RC-COUNTY-FIPS                  PIC X(03).
001800     05  RC-COUNTY-NAME                  PIC X(64).
001900     05  RC-SPLIT-COL-COUNT              PIC 9(02) COMP VALUE 0.
002000     05  FILLER                          PIC X(008).
002100
002200*    Alternate numeric view of the state+county FIPS pair, used
002300*    to confirm the concatenation is exactly 5 digits.
002400 01  RC-FULL-FIPS-GROUP.
002500     05  RC-FULL-FIPS-TEXT.
002600         10  RC-FULL-FIPS-STATE           PIC X(02).
002700         10  RC-FULL-FIPS-COUNTY          PIC X(03).
002800     05  FILLER                          PIC X(005).
002900 01  RC-FULL-FIPS-NUM REDEFINES RC-FULL-FIPS-GROUP.
003000     05  RC-FULL-FIPS-DIGITS             PIC 9(05).
003100     05  FILLER                          PIC X(005).
003200
003300*    STATE-ABBR|COUNTY-NAME (normalized) --> 5-digit FIPS.
003400*    Built once, before the feed is processed, only when the
003500*    feed itself carries no FIPS column.  Sized generously to
003600*    hold every U.S. county/equivalent plus its city aliases.
003700 01  COUNTY-TABLE.
003800     05  COUNTY-COUNT                 PIC 9(04) COMP VALUE 0.
003900     05  FILLER                          PIC X(004).
004000     05  COUNTY-ENTRY OCCURS 6600 TIMES
004100                          INDEXED BY COUNTY-IDX.
004200         10  COUNTY-KEY                PIC X(70).
004300         10  COUNTY-FIPS               PIC 9(05).
004400         10  FILLER                       PIC X(005).
004500
004600 01  COUNTY-WORK.
004700     05  LOOKUP-KEY                    PIC X(70).
004800     05  LOOKUP-FOUND-SW               PIC X(01) VALUE 'N'.
004900         88  LOOKUP-FOUND                  VALUE 'Y'.
005000     05  LOOKUP-FIPS                   PIC 9(05).
005100     05  FILLER                           PIC X(010).
