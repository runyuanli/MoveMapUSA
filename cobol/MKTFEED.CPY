000100******************************************************************
000200*  MKTFEED  -  MARKET-TRACKER FEED WORKING LAYOUTS              *
000300*  COPY'd into 1-GENPRICES WORKING-STORAGE SECTION.  Holds the   *
000400*  raw feed line buffer, the split header/row column tables     *
000500*  used to locate PERIOD-END / MEDIAN-SALE-PRICE / REGION-FIPS / *
000600*  REGION-NAME / STATE-VALUE by column name, the logical-record  *
000700*  view of those five fields once located, and the per-row      *
000800*  parse results (period, price, fips) carried row to row.      *
000900*  See 1-GENPRICES change log for maintenance history.          *
001000******************************************************************
001100 01  MF-FEED-LINE.
001200     05  MF-FEED-TEXT                    PIC X(2000).
001300     05  FILLER                          PIC X(048).
001400
001500 01  MF-HEADER-TABLE.
001600     05  MF-HDR-COL-COUNT                PIC 9(03) COMP VALUE 0.
001700     05  FILLER                          PIC X(004).
001800     05  MF-HDR-COL OCCURS 60 TIMES
001900                     INDEXED BY MF-HDR-IDX.
002000         10  MF-HDR-NAME                 PIC X(40).
002100
002200 01  MF-ROW-TABLE.
002300     05  MF-ROW-COL-COUNT                PIC 9(03) COMP VALUE 0.
002400     05  FILLER                          PIC X(004).
002500     05  MF-ROW-COL OCCURS 60 TIMES
002600                     INDEXED BY MF-ROW-IDX.
002700         10  MF-ROW-VALUE                PIC X(64).
002800
002900 01  MF-COLUMN-POSITIONS.
003000     05  MF-PERIOD-COL-POS               PIC 9(03) COMP VALUE 0.
003100     05  MF-PRICE-COL-POS                PIC 9(03) COMP VALUE 0.
003200     05  MF-FIPS-COL-POS                 PIC 9(03) COMP VALUE 0.
003300     05  MF-NAME-COL-POS                 PIC 9(03) COMP VALUE 0.
003400     05  MF-STATE-COL-POS                PIC 9(03) COMP VALUE 0.
003500     05  FILLER                          PIC X(005).
003600
003700*    Logical INPUT-MARKET-RECORD fields, reloaded one row at a
003800*    time once MF-COLUMN-POSITIONS has been resolved.
003900 01  MF-MARKET-FIELDS.
004000     05  MF-PERIOD-END                   PIC X(10).
004100     05  MF-MEDIAN-SALE-PRICE            PIC X(32).
004200     05  MF-REGION-FIPS                  PIC X(32).
004300     05  MF-REGION-NAME                  PIC X(64).
004400     05  MF-STATE-VALUE                  PIC X(32).
004500     05  FILLER                          PIC X(010).
004600
004700*    Results of parsing/validating one row's fields.
004800 01  MF-PARSED-ROW.
004900     05  MF-PERIOD-TEXT                  PIC X(10).
005000     05  MF-PERIOD-PARTS REDEFINES MF-PERIOD-TEXT.
005100         10  MF-PERIOD-YEAR               PIC 9(04).
005200         10  FILLER                       PIC X(01).
005300         10  MF-PERIOD-MONTH              PIC 9(02).
005400         10  FILLER                       PIC X(01).
005500         10  MF-PERIOD-DAY                PIC 9(02).
005600     05  MF-PERIOD-RAW-TEXT               PIC X(32).
005700     05  MF-PERIOD-VALID-SW               PIC X(01) VALUE 'N'.
005800         88  MF-PERIOD-VALID                  VALUE 'Y'.
005900     05  MF-PERIOD-CALENDAR-SW            PIC X(01) VALUE 'N'.
006000         88  MF-PERIOD-IS-CALENDAR            VALUE 'Y'.
006100     05  MF-PRICE-AMOUNT                  PIC 9(15).
006200     05  MF-PRICE-VALID-SW                PIC X(01) VALUE 'N'.
006300         88  MF-PRICE-VALID                   VALUE 'Y'.
006400     05  MF-FIPS-CODE                     PIC 9(05).
006500     05  MF-FIPS-CODE-X REDEFINES MF-FIPS-CODE
006600                                           PIC X(05).
006700     05  MF-FIPS-VALID-SW                 PIC X(01) VALUE 'N'.
006800         88  MF-FIPS-VALID                    VALUE 'Y'.
006900     05  MF-ROW-SKIP-SW                    PIC X(01) VALUE 'N'.
007000         88  MF-ROW-SKIP                       VALUE 'Y'.
007100     05  FILLER                            PIC X(020).
